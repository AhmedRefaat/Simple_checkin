000100*****************************************************************
000200*                                                                *
000300*                Monthly Attendance Reporting                   *
000400*                                                                *
000500*      Prints one employee's monthly attendance/salary report,  *
000600*      or sweeps every active employee for the all-employees    *
000700*      version, 132 col landscape via Report Writer.             *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400      program-id.         at030.
001500*
001600*    Author.             A Farouk, 02/02/1985
001700*                        For the company payroll office.
001800*
001900*    Installation.       Head Office Data Processing.
002000*
002100*    Date-Written.       02/02/1985.
002200*
002300*    Date-Compiled.
002400*
002500*    Security.           Payroll - Restricted.
002600*
002700*    Remarks.            One request card per report wanted.
002800*                        Req-Is-Monthly prints one employee, Req-Is-
002900*                        Sweep prints every active employee with a
003000*                        grand total line at the end; Req-Is-History
003100*                        cards are rejected, that is At040's job.
003200*                        AT090 is called first for every employee so
003300*                        the Summary file is always current before
003400*                        anything is printed.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*
003800*    Called modules.     At025 - calculation engine.
003900*                        At090 - monthly summary builder.
004000*
004100*    Files used.         At-Request-File    (input)
004200*                        At-Employee-File   (input)
004300*                        At-Attendance-File (input)
004400*                        At-Holiday-File    (input)
004500*                        At-Summary-File    (input)
004600*                        At-Print-File      (output, Report Writer)
004700*
004800*    Error messages used.
004900*                        AT301 Unknown employee
005000*                        AT302 History request ignored, see At040
005100*                        AT303 Unknown request type
005200*
005300* Changes:
005400* 02/02/85 af  - 1.0.00 Created - single employee only, run once a
005500*                       month by hand from the operator's console.
005600* 14/09/93 af  -    .01 Added the Sweep request, one run a month now
005700*                       covers the whole payroll instead of 15 runs.
005800* 09/03/99 mjk -    .02 Y2K - WS-Today-CCYY windowed off a 2 digit
005900*                       year, 00-49 taken as 20xx, else 19xx.
006000* 22/02/26 vbc -    .03 Added the current-month extension (last 5
006100*                       working days of the prior month) - the floor
006200*                       staff kept asking why a month's report run
006300*                       early showed nothing useful yet.
006400*
006500 environment             division.
006600*================================
006700*
006800 configuration           section.
006900 special-names.
007000     C01 is Top-Of-Form.
007100*
007200 input-output            section.
007300 file-control.
007400     copy "selatreq.cob".
007500     copy "selatemp.cob".
007600     copy "selatatt.cob".
007700     copy "selathol.cob".
007800     copy "selatsum.cob".
007900     copy "selatprn.cob".
008000*
008100 data                    division.
008200*================================
008300*
008400 file                    section.
008500*
008600 copy "fdatreq.cob".
008700 copy "fdatemp.cob".
008800 copy "fdatatt.cob".
008900 copy "fdathol.cob".
009000 copy "fdatsum.cob".
009100*
009200 fd  AT-Print-File
009300     reports are AT-Monthly-Report.
009400*
009500 working-storage         section.
009600*-----------------------
009700 77  Prog-Name           pic x(16)    value "AT030 (1.0.03)".
009800*
009900 01  AT-Req-Status       pic xx.
010000     88  At-Req-Ok                   value "00".
010100     88  At-Req-Eof                  value "10".
010200*
010300 01  AT-Emp-Status       pic xx.
010400     88  At-Emp-Ok                   value "00".
010500     88  At-Emp-Eof                  value "10".
010600*
010700 01  AT-Att-Status       pic xx.
010800     88  At-Att-Ok                   value "00".
010900     88  At-Att-Eof                  value "10".
011000     88  At-Att-Not-Found            value "35".
011100*
011200 01  AT-Hol-Status       pic xx.
011300     88  At-Hol-Ok                   value "00".
011400     88  At-Hol-Eof                  value "10".
011500     88  At-Hol-Not-Found            value "35".
011600*
011700 01  AT-Sum-Status       pic xx.
011800     88  At-Sum-Ok                   value "00".
011900     88  At-Sum-Eof                  value "10".
012000     88  At-Sum-Not-Found            value "35".
012100*
012200 copy "atcalc.cob".
012300 copy "at90ls.cob".
012400 copy "atcnst.cob".
012500*
012600 01  AT-Prn-Status       pic xx.
012700     88  At-Prn-Ok                   value "00".
012800*
012900 01  WS-Switches.
013000     03  Ws-Found-Emp        pic x        value "N".
013100         88  Ws-Emp-Was-Found         value "Y".
013200     03  Ws-Found-Sum        pic x        value "N".
013300         88  Ws-Sum-Was-Found         value "Y".
013400     03  Ws-Found-Date       pic x        value "N".
013500         88  Ws-Date-Was-Found        value "Y".
013600     03  Ws-Extend-Sw        pic x        value "N".
013700         88  Ws-View-Is-Extended      value "Y".
013800     03  filler              pic x(2).
013900*
014000 01  WS-Sub                 pic 999      comp.
014100*
014200 01  WS-Today-Raw            pic 9(6).
014300 01  WS-Today-Raw-X redefines WS-Today-Raw.
014400     03  Wtd-YY              pic 99.
014500     03  Wtd-MM              pic 99.
014600     03  Wtd-DD              pic 99.
014700*            no filler - this re-view must stay exactly 6 bytes to
014800*            match WS-Today-Raw byte for byte.
014900 01  WS-Today.
015000     03  WS-Today-CCYY       pic 9(4)     comp.
015100     03  WS-Today-MM         pic 99       comp.
015200     03  WS-Today-DD         pic 99       comp.
015300     03  filler              pic x(2).
015400*
015500 01  WS-Accumulators.
015600     03  Wb-Total-Expenses   pic s9(7)v99 comp-3.
015700     03  Wb-Grand-Total      pic s9(9)v99 comp-3.
015800     03  filler              pic x(2).
015900*
016000 01  WS-Report-Fields.
016100     03  Rf-Emp-Id           pic 9(5)     comp.
016200     03  Rf-Emp-Name         pic x(30).
016300     03  Rf-Minute-Cost      pic s9(4)v99 comp-3.
016400     03  Rf-Year             pic 9(4)     comp.
016500     03  Rf-Month            pic 99       comp.
016600     03  Rf-Month-Name       pic x(9).
016700     03  Rf-Expected-Days    pic 9(3)     comp.
016800     03  filler              pic x(2).
016900*
017000 01  WS-Month-Names.
017100     03  filler              pic x(9)     value "January".
017200     03  filler              pic x(9)     value "February".
017300     03  filler              pic x(9)     value "March".
017400     03  filler              pic x(9)     value "April".
017500     03  filler              pic x(9)     value "May".
017600     03  filler              pic x(9)     value "June".
017700     03  filler              pic x(9)     value "July".
017800     03  filler              pic x(9)     value "August".
017900     03  filler              pic x(9)     value "September".
018000     03  filler              pic x(9)     value "October".
018100     03  filler              pic x(9)     value "November".
018200     03  filler              pic x(9)     value "December".
018300 01  WS-Month-Names-X redefines WS-Month-Names.
018400     03  Wmn-Name            pic x(9)     occurs 12.
018500*
018600 01  WS-Messages.
018700     03  AT301               pic x(30)
018800             value "AT301 UNKNOWN EMPLOYEE".
018900     03  AT302               pic x(40)
019000             value "AT302 HISTORY REQUEST IGNORED, SEE AT040".
019100     03  AT303               pic x(30)
019200             value "AT303 UNKNOWN REQUEST TYPE".
019300     03  filler              pic x(4).
019400*
019500 01  WS-Detail-Split.
019600     03  Wd-Det-Hours        pic 9(3)     comp.
019700     03  Wd-Det-Mins         pic 99       comp.
019800     03  Wd-Det-Ot-Hours     pic s9(3)    comp.
019900     03  Wd-Det-Ot-Mins      pic 99       comp.
020000     03  filler              pic x(2).
020100*
020200 report                 section.
020300*------------------------
020400*
020500 RD  AT-Monthly-Report
020600     control      Rf-Emp-Id
020700     Page Limit   56
020800     Heading      1
020900     First Detail 7
021000     Last  Detail 54.
021100*
021200 01  Report-Page-Head Type Page Heading.
021300     03  line  1.
021400         05  col   1     pic x(16)   source Prog-Name.
021500         05  col  50     pic x(26)   value "Employee Attendance Report".
021600         05  col 122     pic x(5)    value "Page ".
021700         05  col 127     pic zz9     source Page-Counter.
021800     03  line  2.
021900         05  col  50     pic x(26)   value "----------------------------".
022000*
022100 01  Report-Emp-Head Type Control Heading Rf-Emp-Id line plus 2.
022200     03  line plus 1.
022300         05  col   1     pic x(13)   value "Employee No  ".
022400         05  col  14     pic 9(5)    source Rf-Emp-Id.
022500         05  col  22     pic x(30)   source Rf-Emp-Name.
022600     03  line plus 1.
022700         05  col   1     pic x(13)   value "Period       ".
022800         05  col  14     pic x(9)    source Rf-Month-Name.
022900         05  col  24     pic 9(4)    source Rf-Year.
023000         05  col  35     pic x(13)   value "Minute Cost  ".
023100         05  col  48     pic zzz9.99 source Rf-Minute-Cost.
023200     03  line plus 2.
023300         05  col   1                 value "Date".
023400         05  col  11                 value "Type".
023500         05  col  17                 value "In".
023600         05  col  23                 value "Out".
023700         05  col  29                 value "Worked".
023800         05  col  38                 value "Overtime".
023900         05  col  49                 value "Expenses".
024000         05  col  59                 value "Late".
024100         05  col  65                 value "Comments".
024200*
024300 01  Att-Detail-Line type is detail.
024400     03  line plus 1.
024500         05  col   1     pic 9(4)/99/99
024600                          source Att-Date.
024700         05  col  11     pic x        source Att-Day-Type.
024800         05  col  17     pic 9(4)     source Att-Check-In.
024900         05  col  23     pic 9(4)     source Att-Check-Out.
025000         05  col  29     pic zz9      source Wd-Det-Hours.
025100         05  col  33     pic x        value ":".
025200         05  col  34     pic 99       source Wd-Det-Mins.
025300         05  col  38     pic -zz9     source Wd-Det-Ot-Hours.
025400         05  col  43     pic x        value ":".
025500         05  col  44     pic 99       source Wd-Det-Ot-Mins.
025600         05  col  49     pic zzz9.99  source Att-Expenses.
025700         05  col  59     pic x        source Att-Late-Flag.
025800         05  col  65     pic x(60)    source Att-Comments.
025900*
026000 01  Emp-Footing-Block type control footing Rf-Emp-Id line plus 2.
026100     03  line plus 1.
026200         05  col   1     pic x(24)   value "Expected working days  ".
026300         05  col  25     pic zz9     source Rf-Expected-Days.
026400         05  col  35     pic x(20)   value "Actual working days ".
026500         05  col  55     pic zz9     source Sum-Work-Days.
026600     03  line plus 1.
026700         05  col   1     pic x(24)   value "Absence days           ".
026800         05  col  25     pic zz9     source Sum-Absence-Days.
026900         05  col  35     pic x(20)   value "Total worked time   ".
027000         05  col  55     pic zzz9    source Sum-Work-Hours.
027100         05  col  59     pic x       value ":".
027200         05  col  60     pic 99      source Sum-Work-Mins.
027300     03  line plus 1.
027400         05  col   1     pic x(24)   value "Overtime minutes       ".
027500         05  col  25     pic -zzz9   source Sum-Overtime-Min.
027600         05  col  35     pic x(20)   value "Total expenses       ".
027700         05  col  55     pic zzz9.99 source Wb-Total-Expenses.
027800     03  line plus 1.
027900         05  col   1     pic x(24)   value "Bonus                  ".
028000         05  col  25     pic -zzz9.99 source Sum-Bonus.
028100         05  col  35     pic x(20)   value "Base salary          ".
028200         05  col  55     pic zz,zzz9.99 source At25-Base-Salary.
028300     03  line plus 1.
028400         05  col  35     pic x(20)   value "TOTAL SALARY (EGP)  ".
028500         05  col  55     pic zz,zzz9.99 source At25-Total-Salary.
028600*
028700 01  Grand-Total-Block type control footing final line plus 2.
028800     03  line plus 1.
028900         05  col   1     pic x(30)   value "TOTAL ALL EMPS SALARY (EGP) ".
029000         05  col  36     pic zzz,zzz9.99 source Wb-Grand-Total.
029100*
029200 procedure division.
029300*====================
029400*
029500 aa000-Main              section.
029600*********************************
029700*
029800     move     zero to Wb-Grand-Total.
029900     perform  bb005-Open-Files        thru bb005-Exit.
030000     perform  bb900-Get-Today         thru bb900-Exit.
030100     initiate AT-Monthly-Report.
030200     perform  bb010-Process-Request   thru bb010-Exit
030300              until At-Req-Eof.
030400     terminate AT-Monthly-Report.
030500     close    AT-Request-File AT-Print-File.
030600     goback.
030700*
030800 aa000-Exit.  exit section.
030900*
031000*****************************************************************
031100*   bb005 - Open everything for input save the Print file, which *
031200*           Report Writer needs opened Output.                    *
031300*****************************************************************
031400*
031500 bb005-Open-Files        section.
031600*********************************
031700*
031800     open     input AT-Request-File.
031900     open     output AT-Print-File.
032000*
032100 bb005-Exit.  exit section.
032200*
032300*****************************************************************
032400*   bb900 - Today's date, windowed for the century the way       *
032500*           every other program in this suite windows it.         *
032600*****************************************************************
032700*
032800 bb900-Get-Today         section.
032900*********************************
033000*
033100     accept   WS-Today-Raw from date.
033200     if       Wtd-YY < 50
033300              compute WS-Today-CCYY = 2000 + Wtd-YY
033400     else
033500              compute WS-Today-CCYY = 1900 + Wtd-YY
033600     end-if.
033700     move     Wtd-MM to WS-Today-MM.
033800     move     Wtd-DD to WS-Today-DD.
033900*
034000 bb900-Exit.  exit section.
034100*
034200*****************************************************************
034300*   bb010 - One request card.                                     *
034400*****************************************************************
034500*
034600 bb010-Process-Request   section.
034700*********************************
034800*
034900     perform  bb011-Read-One-Req thru bb011-Exit.
035000     if       not At-Req-Eof
035100              evaluate true
035200                  when Req-Is-Monthly
035300                       perform ee010-Report-One-Employee thru ee010-Exit
035400                  when Req-Is-Sweep
035500                       perform ee020-Sweep-All-Employees thru ee020-Exit
035600                  when Req-Is-History
035700                       display  AT302
035800                  when other
035900                       display  AT303 " " Req-Report
036000              end-evaluate
036100     end-if.
036200*
036300 bb010-Exit.  exit section.
036400*
036500 bb011-Read-One-Req      section.
036600*********************************
036700*
036800     read     AT-Request-File
036900         at end
037000              move     high-values to AT-Req-Status
037100     end-read.
037200*
037300 bb011-Exit.  exit section.
037400*
037500*****************************************************************
037600*   ee010 - Report-One-Employee - find the employee, rebuild and *
037700*           print their Req-Year/Req-Month section.               *
037800*****************************************************************
037900*
038000 ee010-Report-One-Employee  section.
038100*************************************
038200*
038300     move     Req-Emp-Id to Rf-Emp-Id.
038400     move     Req-Year   to Rf-Year.
038500     move     Req-Month  to Rf-Month.
038600     perform  cc010-Find-Employee thru cc010-Exit.
038700     if       not Ws-Emp-Was-Found
038800              display  AT301 " " Req-Emp-Id
038900     else
039000              perform  cc020-Report-One-Month thru cc020-Exit
039100     end-if.
039200*
039300 ee010-Exit.  exit section.
039400*
039500*****************************************************************
039600*   ee020 - Sweep-All-Employees - one section per active         *
039700*           employee, Req-Year/Req-Month held across all of them.*
039800*****************************************************************
039900*
040000 ee020-Sweep-All-Employees  section.
040100*************************************
040200*
040300     move     Req-Year  to Rf-Year.
040400     move     Req-Month to Rf-Month.
040500     open     input AT-Employee-File.
040600     perform  ee021-Sweep-One-Emp thru ee021-Exit
040700              until At-Emp-Eof.
040800     close    AT-Employee-File.
040900*
041000 ee020-Exit.  exit section.
041100*
041200 ee021-Sweep-One-Emp     section.
041300*********************************
041400*
041500     read     AT-Employee-File
041600         at end
041700              move     high-values to AT-Emp-Status
041800     end-read.
041900     if       not At-Emp-Eof and Emp-Is-Active
042000              move     Emp-Id          to Rf-Emp-Id
042100              move     Emp-Name        to Rf-Emp-Name
042200              move     Emp-Minute-Cost to Rf-Minute-Cost
042300              perform  cc020-Report-One-Month thru cc020-Exit
042400     end-if.
042500*
042600 ee021-Exit.  exit section.
042700*
042800*****************************************************************
042900*   cc010 - Scan the Employee file for Rf-Emp-Id, used by the    *
043000*           single-employee request only - the sweep already has *
043100*           the record in hand while it is reading it.            *
043200*****************************************************************
043300*
043400 cc010-Find-Employee     section.
043500*********************************
043600*
043700     move     "N" to Ws-Found-Emp.
043800     open     input AT-Employee-File.
043900     perform  cc011-Read-One-Emp thru cc011-Exit
044000              until At-Emp-Eof or Ws-Emp-Was-Found.
044100     close    AT-Employee-File.
044200*
044300 cc010-Exit.  exit section.
044400*
044500 cc011-Read-One-Emp      section.
044600*********************************
044700*
044800     read     AT-Employee-File
044900         at end
045000              move     high-values to AT-Emp-Status
045100     end-read.
045200     if       not At-Emp-Eof
045300              if       Emp-Id = Rf-Emp-Id
045400                       move     "Y" to Ws-Found-Emp
045500                       move     Emp-Name        to Rf-Emp-Name
045600                       move     Emp-Minute-Cost to Rf-Minute-Cost
045700              end-if
045800     end-if.
045900*
046000 cc011-Exit.  exit section.
046100*
046200*****************************************************************
046300*   cc020 - Rebuild the summary, load the holiday table, work    *
046400*           out the extension dates if this is a current-month   *
046500*           early run, print the detail lines and the footer.     *
046600*****************************************************************
046700*
046800 cc020-Report-One-Month  section.
046900*********************************
047000*
047100     move     Rf-Month to WS-Sub.
047200     move     Wmn-Name (WS-Sub) to Rf-Month-Name.
047300     move     Rf-Emp-Id to At90-Emp-Id.
047400     move     Rf-Year   to At90-Year.
047500     move     Rf-Month  to At90-Month.
047600     call     "at090" using AT90-WS.
047700     perform  bb030-Load-Holidays      thru bb030-Exit.
047800     move     "WD" to At25-Function.
047900     move     Rf-Year  to At25-Year.
048000     move     Rf-Month to At25-Month.
048100     call     "at025" using AT25-WS.
048200     move     At25-Work-Days-Count to Rf-Expected-Days.
048300     perform  bb015-Extend-Current-Month thru bb015-Exit.
048400     move     zero to Wb-Total-Expenses.
048500     open     input AT-Attendance-File.
048600     perform  bb020-Read-Month-Attendance thru bb020-Exit
048700              until At-Att-Eof.
048800     close    AT-Attendance-File.
048900     perform  bb040-Load-Summary        thru bb040-Exit.
049000     if       Ws-Sum-Was-Found
049100              move     "SL"          to At25-Function
049200              compute  At25-Total-Minutes =
049300                       (Sum-Work-Hours * 60) + Sum-Work-Mins
049400              move     Sum-Overtime-Min to At25-Overtime-Min
049500              move     Rf-Minute-Cost   to At25-Minute-Cost
049600              move     Wb-Total-Expenses to At25-Expenses
049700              move     Sum-Bonus        to At25-Bonus
049800              call     "at025" using AT25-WS
049900              add      At25-Total-Salary to Wb-Grand-Total
050000              generate Emp-Footing-Block
050100     end-if.
050200*
050300 cc020-Exit.  exit section.
050400*
050500*****************************************************************
050600*   bb030 - Load every Holiday-File row into At25-Hol-Dates,     *
050700*           needed by both the WD and LN calls below.             *
050800*****************************************************************
050900*
051000 bb030-Load-Holidays     section.
051100*********************************
051200*
051300     move     zero to At25-Hol-Count.
051400     open     input AT-Holiday-File.
051500     if       At-Hol-Not-Found
051600              continue
051700     else
051800              perform bb031-Read-One-Holiday thru bb031-Exit
051900                      until At-Hol-Eof
052000     end-if.
052100     close    AT-Holiday-File.
052200*
052300 bb030-Exit.  exit section.
052400*
052500 bb031-Read-One-Holiday  section.
052600*********************************
052700*
052800     read     AT-Holiday-File
052900         at end
053000              move     high-values to AT-Hol-Status
053100     end-read.
053200     if       not At-Hol-Eof
053300              add      1 to At25-Hol-Count
053400              move     Hol-Date to At25-Hol-Dates (At25-Hol-Count)
053500     end-if.
053600*
053700 bb031-Exit.  exit section.
053800*
053900*****************************************************************
054000*   bb015 - If Rf-Year/Rf-Month is the system's current month    *
054100*           and today is still in its first 8 days, ask At025     *
054200*           for the last 5 working days of the prior month so     *
054300*           bb020 below can widen the scan to include them.       *
054400*****************************************************************
054500*
054600 bb015-Extend-Current-Month  section.
054700**************************************
054800*
054900     move     "N" to Ws-Extend-Sw.
055000     if       Rf-Year = WS-Today-CCYY
055100           and Rf-Month = WS-Today-MM
055200           and WS-Today-DD <= Atc-Prev-Mth-Cutoff
055300              move     "Y"       to Ws-Extend-Sw
055400              move     "LN"      to At25-Function
055500              compute  At25-Ref-Date = (Rf-Year * 10000)
055600                                      + (Rf-Month * 100) + 1
055700              move     Atc-Prev-Mth-Days to At25-Need-N
055800              call     "at025" using AT25-WS
055900     end-if.
056000*
056100 bb015-Exit.  exit section.
056200*
056300*****************************************************************
056400*   bb020 - One Attendance row - printed if it is this employee's*
056500*           and either in the requested month, or (only when      *
056600*           bb015 turned the extension on) one of the prior        *
056700*           month's 5 found dates.                                 *
056800*****************************************************************
056900*
057000 bb020-Read-Month-Attendance  section.
057100***************************************
057200*
057300     read     AT-Attendance-File
057400         at end
057500              move     high-values to AT-Att-Status
057600     end-read.
057700     if       not At-Att-Eof
057800              if       Att-Emp-Id = Rf-Emp-Id
057900                       if       Att-Date-CCYY = Rf-Year
058000                             and Att-Date-MM   = Rf-Month
058100                                perform cc030-Print-Detail
058200                                        thru cc030-Exit
058300                       else
058400                             if Ws-View-Is-Extended
058500                                perform cc040-Test-Extend-Date
058600                                        thru cc040-Exit
058700                                if  Ws-Date-Was-Found
058800                                    perform cc030-Print-Detail
058900                                            thru cc030-Exit
059000                                end-if
059100                             end-if
059200                       end-if
059300              end-if
059400     end-if.
059500*
059600 bb020-Exit.  exit section.
059700*
059800 cc040-Test-Extend-Date  section.
059900*********************************
060000*
060100     move     "N" to Ws-Found-Date.
060200     perform  cc041-Check-One-Extend-Date thru cc041-Exit
060300              varying WS-Sub from 1 by 1
060400              until WS-Sub > At25-Found-N or Ws-Date-Was-Found.
060500*
060600 cc040-Exit.  exit section.
060700*
060800 cc041-Check-One-Extend-Date  section.
060900***************************************
061000*
061100     if       At25-Found-Dates (WS-Sub) = Att-Date
061200              move     "Y" to Ws-Found-Date
061300     end-if.
061400*
061500 cc041-Exit.  exit section.
061600*
061700*****************************************************************
061800*   cc030 - Split worked/overtime minutes into hours:mins for     *
061900*           the Report Writer detail line, add expenses to the    *
062000*           running total, generate the line.                      *
062100*****************************************************************
062200*
062300 cc030-Print-Detail      section.
062400*********************************
062500*
062600     divide   Att-Work-Minutes by 60
062700              giving Wd-Det-Hours remainder Wd-Det-Mins.
062800     if       Att-Overtime-Min < zero
062900              divide   Att-Overtime-Min by -60
063000                       giving Wd-Det-Ot-Hours remainder Wd-Det-Ot-Mins
063100              compute  Wd-Det-Ot-Hours = Wd-Det-Ot-Hours * -1
063200     else
063300              divide   Att-Overtime-Min by 60
063400                       giving Wd-Det-Ot-Hours remainder Wd-Det-Ot-Mins
063500     end-if.
063600     add      Att-Expenses to Wb-Total-Expenses.
063700     generate Att-Detail-Line.
063800*
063900 cc030-Exit.  exit section.
064000*
064100*****************************************************************
064200*   bb040 - Scan the Summary file for Rf-Emp-Id/Rf-Year/Rf-Month,*
064300*           freshly rebuilt by At090 a moment ago.                 *
064400*****************************************************************
064500*
064600 bb040-Load-Summary      section.
064700*********************************
064800*
064900     move     "N" to Ws-Found-Sum.
065000     open     input AT-Summary-File.
065100     if       At-Sum-Not-Found
065200              continue
065300     else
065400              perform bb041-Read-One-Summary thru bb041-Exit
065500                      until At-Sum-Eof or Ws-Sum-Was-Found
065600     end-if.
065700     close    AT-Summary-File.
065800*
065900 bb040-Exit.  exit section.
066000*
066100 bb041-Read-One-Summary  section.
066200*********************************
066300*
066400     read     AT-Summary-File
066500         at end
066600              move     high-values to AT-Sum-Status
066700     end-read.
066800     if       not At-Sum-Eof
066900              if       Sum-Emp-Id = Rf-Emp-Id
067000                    and Sum-Year  = Rf-Year
067100                    and Sum-Month = Rf-Month
067200                       move     "Y" to Ws-Found-Sum
067300              end-if
067400     end-if.
067500*
067600 bb041-Exit.  exit section.
