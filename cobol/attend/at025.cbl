000100*****************************************************************
000200*                                                                *
000300*                Attendance Calculation Engine                  *
000400*                                                                *
000500*      One shared worked-time / calendar / salary routine       *
000600*      called by AT010, AT020, AT090 rather than copying the    *
000700*      arithmetic into each program - same idea as MAPS04's     *
000800*      single Date routine shared across the old PY suite.      *
000900*                                                                *
001000*****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500*
001600      program-id.         at025.
001700*
001800*    Author.             A Farouk, 12/03/1984
001900*                        For the company payroll office.
002000*
002100*    Installation.       Head Office Data Processing.
002200*
002300*    Date-Written.       12/03/1984.
002400*
002500*    Date-Compiled.
002600*
002700*    Security.           Payroll - Restricted.
002800*
002900*    Remarks.            Attendance calculation engine.  Holds every
003000*                        piece of arithmetic the clock-card system
003100*                        needs so AT010, AT020 and AT090 all get the
003200*                        same answer: worked minutes, the 09:30 late
003300*                        test, the +/-h:mm split, working days in a
003400*                        month, the last N working days before a
003500*                        reference date, and the salary formula.
003600*
003700*                        Called once per function via AT25-Function,
003800*                        all parameters passed in the one AT25-WS
003900*                        block - see copy member "atcalc.cob".
004000*
004100*    Version.            See Prog-Name in Ws.
004200*
004300*    Called modules.     None.
004400*
004500*    Files used.         None - pure calculation, no I-O of its own.
004600*
004700*    Error messages used.
004800*                        None - callers validate before calling.
004900*
005000* Changes:
005100* 12/03/84 af  - 1.0.00 Created - worked minutes & late flag only.
005200* 02/09/84 af  -    .01 Added minutes split for the payslip print.
005300* 19/02/91 af  -    .02 Working-days-in-month added for month end run.
005400* 14/11/96 mjk -    .03 Last-N-working-days added for the new recent-
005500*                       -activity screen, sharing the working-day test.
005600* 03/06/99 mjk -    .04 Y2K - Day-Of-Week now takes a 4 digit year
005700*                       throughout, century no longer assumed 19.
005800* 11/08/99 mjk -    .05 Y2K - checked Zeller century term against the
005900*                       20/21 century rollover test file, correct.
006000* 24/01/05 rjn -    .06 Salary formula broken out of AT090 so AT020's
006100*                       Set-Bonus re-calc uses the identical rounding.
006200*
006300 environment             division.
006400*================================
006500*
006600 configuration           section.
006700 special-names.
006800     C01 is Top-Of-Form.
006900*
007000 input-output            section.
007100 file-control.
007200*
007300 data                    division.
007400*================================
007500*
007600 working-storage         section.
007700*-----------------------
007800 77  Prog-Name           pic x(16)    value "AT025 (1.0.06)".
007900*
008000 copy "atcnst.cob".
008100*
008200 01  WS-Zeller.
008300     03  Wz-Day          pic 99       comp.
008400     03  Wz-Month        pic 99       comp.
008500     03  Wz-Year         pic 9(4)     comp.
008600     03  Wz-Adj-Month    pic 99       comp.
008700     03  Wz-Adj-Year     pic 9(4)     comp.
008800     03  Wz-K            pic 99       comp.
008900     03  Wz-J            pic 99       comp.
009000     03  Wz-H            pic s9(3)    comp.
009100*        Wz-Dow - 0 Sat, 1 Sun, 2 Mon, 3 Tue, 4 Wed, 5 Thu, 6 Fri.
009200     03  Wz-Dow          pic 9        comp.
009300     03  filler          pic x(2).
009400*
009500 01  WS-Minutes.
009600     03  Wm-In-Mins      pic s9(5)    comp.
009700     03  Wm-Out-Mins     pic s9(5)    comp.
009800     03  filler          pic x(2).
009900*
010000 01  WS-Calendar.
010100     03  Wc-CCYY         pic 9(4)     comp.
010200     03  Wc-MM           pic 99       comp.
010300     03  Wc-DD           pic 99       comp.
010400     03  Wc-Last-Day     pic 99       comp.
010500*        Wc-Work-Date-X - the working date split to parts, same habit
010600*        as every other date field in this suite, used by dd044/dd052
010700*        when they step the working date back one day at a time.
010800     03  Wc-Work-Date    pic 9(8)     comp.
010900     03  Wc-Work-Date-X redefines Wc-Work-Date.
011000         05  Wrd-CCYY    pic 9(4).
011100         05  Wrd-MM      pic 9(2).
011200         05  Wrd-DD      pic 9(2).
011300     03  Wc-Sub          pic 99       comp.
011400     03  Wc-Sub2         pic s9(9)    comp.
011500     03  Wc-Rem          pic 999      comp.
011600     03  Wc-Is-Holiday   pic x.
011700         88  Wc-Found-Holiday     value "Y".
011800     03  Wc-Leap-Flag    pic x.
011900         88  Wc-Leap-Year         value "Y".
012000     03  filler          pic x(2).
012100*
012200 01  WS-Salary-Work.
012300     03  Ws-Payable-Min  pic s9(7)    comp.
012400*        Ws-Base-2dp-Cents - the base salary as whole cents, handy for
012500*        the audit-trail control total report run at month end.
012600     03  Ws-Base-2dp     pic s9(9)v99.
012700     03  Ws-Base-2dp-X redefines Ws-Base-2dp.
012800         05  Ws-Base-2dp-Cents pic s9(11).
012900     03  Ws-Total-2dp    pic s9(9)v99.
013000     03  filler          pic x(2).
013100*
013200 01  Days-In-Month-Table.
013300*        30 day months: Apr, Jun, Sep, Nov.  Feb handled separately.
013400     03  Dimt-31         pic 9        occurs 12
013500                                       value 1 0 1 1 0 1 1 1 0 1 0 1.
013600*        Dimt-Entry - same table, occurs view for Dd040's indexed scan.
013700 01  Days-In-Month-Table-X redefines Days-In-Month-Table.
013800     03  Dimt-Entry      pic 9        occurs 12.
013900*
014000 linkage                 section.
014100*----------------------
014200*
014300 copy "atcalc.cob".
014400*
014500 procedure division using AT25-WS.
014600*=================================
014700*
014800 aa000-Main              section.
014900*********************************
015000*
015100     evaluate true
015200         when At25-Fn-Time-Diff
015300              perform  dd010-Time-Difference
015400         when At25-Fn-Late-Test
015500              perform  dd020-Late-Test
015600         when At25-Fn-Split-Mins
015700              perform  dd030-Split-Minutes
015800         when At25-Fn-Work-Days
015900              perform  dd040-Working-Days-In-Month
016000         when At25-Fn-Last-N
016100              perform  dd050-Last-N-Working-Days
016200         when At25-Fn-Salary
016300              perform  dd060-Compute-Salary
016400         when other
016500              move     "??" to At25-Function
016600     end-evaluate.
016700     goback.
016800*
016900 aa000-Exit.  exit section.
017000*
017100*****************************************************************
017200*   dd010 - Worked minutes = check-out minus check-in, HHMM form *
017300*           overnight shift (out < in) adds 24h before the sub.  *
017400*****************************************************************
017500*
017600 dd010-Time-Difference   section.
017700*********************************
017800*
017900     perform  dd012-Hhmm-To-Minutes.
018000     if       Wm-Out-Mins < Wm-In-Mins
018100              add      1440 to Wm-Out-Mins.
018200     subtract Wm-In-Mins from Wm-Out-Mins giving At25-Work-Minutes.
018300*
018400 dd010-Exit.  exit section.
018500*
018600 dd012-Hhmm-To-Minutes   section.
018700*********************************
018800*
018900     divide   At25-Check-In by 100 giving Wc-Sub
019000              remainder Wc-DD.
019100     compute  Wm-In-Mins = (Wc-Sub * 60) + Wc-DD.
019200     divide   At25-Check-Out by 100 giving Wc-Sub
019300              remainder Wc-DD.
019400     compute  Wm-Out-Mins = (Wc-Sub * 60) + Wc-DD.
019500*
019600 dd012-Exit.  exit section.
019700*
019800*****************************************************************
019900*   dd020 - Late iff check-in strictly after 09:30.              *
020000*****************************************************************
020100*
020200 dd020-Late-Test         section.
020300*********************************
020400*
020500     move     "N" to At25-Late-Flag.
020600     if       At25-Check-In > Atc-Late-After
020700              move "Y" to At25-Late-Flag.
020800*
020900 dd020-Exit.  exit section.
021000*
021100*****************************************************************
021200*   dd030 - Split signed total minutes into sign + hours + mins. *
021300*****************************************************************
021400*
021500 dd030-Split-Minutes     section.
021600*********************************
021700*
021800     if       At25-Total-Minutes < 0
021900              move     "-" to At25-Split-Sign
022000              compute  Wm-Out-Mins = zero - At25-Total-Minutes
022100     else
022200              move     "+" to At25-Split-Sign
022300              move     At25-Total-Minutes to Wm-Out-Mins
022400     end-if.
022500     divide   Wm-Out-Mins by 60 giving At25-Split-Hours
022600              remainder At25-Split-Mins.
022700*
022800 dd030-Exit.  exit section.
022900*
023000*****************************************************************
023100*   dd040 - Count working days (not Friday, not holiday) from    *
023200*           the 1st to the last day of At25-Year / At25-Month.   *
023300*****************************************************************
023400*
023500 dd040-Working-Days-In-Month  section.
023600**************************************
023700*
023800     move     zero to At25-Work-Days-Count.
023900     move     At25-Year  to Wc-CCYY.
024000     move     At25-Month to Wc-MM.
024100     perform  dd042-Last-Day-Of-Month thru dd042-Exit.
024200     move     1    to Wc-DD.
024300     perform  dd044-Test-One-Day thru dd044-Exit
024400              until Wc-DD > Wc-Last-Day.
024500*
024600 dd040-Exit.  exit section.
024700*
024800*****************************************************************
024900*   dd042 - Last day of At25-Month / At25-Year, Feb leap-checked *
025000*****************************************************************
025100*
025200 dd042-Last-Day-Of-Month section.
025300*********************************
025400*
025500     if       Wc-MM = 2
025600              perform  dd043-Test-Leap-Year thru dd043-Exit
025700              if       Wc-Leap-Year
025800                       move 29 to Wc-Last-Day
025900              else
026000                       move 28 to Wc-Last-Day
026100              end-if
026200     else
026300              if       Dimt-31 (Wc-MM) = 1
026400                       move 31 to Wc-Last-Day
026500              else
026600                       move 30 to Wc-Last-Day
026700              end-if
026800     end-if.
026900*
027000 dd042-Exit.  exit section.
027100*
027200*****************************************************************
027300*   dd043 - Leap year iff div by 4 and (not div by 100 unless    *
027400*           also div by 400) - no intrinsic Mod, remainders only.*
027500*****************************************************************
027600*
027700 dd043-Test-Leap-Year    section.
027800*********************************
027900*
028000     move     "N" to Wc-Leap-Flag.
028100     divide   Wc-CCYY by 4 giving Wc-Sub2 remainder Wc-Rem.
028200     if       Wc-Rem = zero
028300              move     "Y" to Wc-Leap-Flag
028400              divide   Wc-CCYY by 100 giving Wc-Sub2 remainder Wc-Rem
028500              if       Wc-Rem = zero
028600                       move     "N" to Wc-Leap-Flag
028700                       divide   Wc-CCYY by 400 giving Wc-Sub2
028800                                remainder Wc-Rem
028900                       if       Wc-Rem = zero
029000                                move "Y" to Wc-Leap-Flag
029100                       end-if
029200              end-if
029300     end-if.
029400*
029500 dd043-Exit.  exit section.
029600*
029700*****************************************************************
029800*   dd044 - Body of the dd040 working-days-in-month loop, one    *
029900*           calendar day per call.                               *
030000*****************************************************************
030100*
030200 dd044-Test-One-Day      section.
030300*********************************
030400*
030500     compute  Wc-Work-Date = (Wc-CCYY * 10000) + (Wc-MM * 100) + Wc-DD.
030600     perform  dd045-Is-Working-Day thru dd045-Exit.
030700     if       Wc-Is-Holiday not = "Y"
030800              add 1 to At25-Work-Days-Count
030900     end-if.
031000     add      1 to Wc-DD.
031100*
031200 dd044-Exit.  exit section.
031300*
031400*****************************************************************
031500*   dd045 - Working day = not Friday (Zeller's congruence gives  *
031600*           the day of week) and not present in the holiday      *
031700*           table the caller loaded into At25-Hol-Dates.         *
031800*****************************************************************
031900*
032000 dd045-Is-Working-Day    section.
032100*********************************
032200*
032300     move     "N" to Wc-Is-Holiday.
032400     divide   Wc-Work-Date by 10000 giving Wc-CCYY remainder Wc-Sub2.
032500     divide   Wc-Sub2 by 100 giving Wc-MM remainder Wc-DD.
032600     move     Wc-CCYY to Wz-Year.
032700     move     Wc-MM   to Wz-Month.
032800     move     Wc-DD   to Wz-Day.
032900     if       Wz-Month < 3
033000              subtract 1 from Wz-Year giving Wz-Adj-Year
033100              add      12 to Wz-Month giving Wz-Adj-Month
033200     else
033300              move     Wz-Year  to Wz-Adj-Year
033400              move     Wz-Month to Wz-Adj-Month
033500     end-if.
033600     divide   Wz-Adj-Year by 100 giving Wz-J remainder Wz-K.
033700     compute  Wz-H = (Wz-Day
033800                    + ((13 * (Wz-Adj-Month + 1)) / 5)
033900                    + Wz-K
034000                    + (Wz-K / 4)
034100                    + (Wz-J / 4)
034200                    + (5 * Wz-J))
034300     divide   Wz-H by 7 giving Wc-Sub2 remainder Wz-H.
034400     move     Wz-H to Wz-Dow.
034500     if       Wz-Dow = Atc-Weekend-Dow
034600              move "Y" to Wc-Is-Holiday
034700              go to dd045-Exit.
034800     perform  dd046-Check-One-Holiday thru dd046-Exit
034900              varying Wc-Sub2 from 1 by 1
035000              until Wc-Sub2 > At25-Hol-Count
035100                 or Wc-Is-Holiday = "Y".
035200*
035300 dd045-Exit.  exit section.
035400*
035500 dd046-Check-One-Holiday section.
035600*********************************
035700*
035800     if       At25-Hol-Dates (Wc-Sub2) = Wc-Work-Date
035900              move "Y" to Wc-Is-Holiday
036000     end-if.
036100*
036200 dd046-Exit.  exit section.
036300*
036400*****************************************************************
036500*   dd050 - Walk back from the day before At25-Ref-Date,         *
036600*           collecting working days until At25-Need-N found,     *
036700*           return them ascending in At25-Found-Dates.           *
036800*****************************************************************
036900*
037000 dd050-Last-N-Working-Days    section.
037100**************************************
037200*
037300     move     zero to At25-Found-N.
037400     move     At25-Ref-Date to Wc-Work-Date.
037500     perform  dd051-Check-One-Day thru dd051-Exit
037600              until At25-Found-N = At25-Need-N
037700                 or Wc-Work-Date < 19000101.
037800*
037900 dd050-Exit.  exit section.
038000*
038100 dd051-Check-One-Day     section.
038200*********************************
038300*
038400     perform  dd052-Step-Back-One-Day thru dd052-Exit.
038500     perform  dd045-Is-Working-Day thru dd045-Exit.
038600     if       Wc-Is-Holiday not = "Y"
038700              perform dd055-Insert-Found-Date thru dd055-Exit
038800     end-if.
038900*
039000 dd051-Exit.  exit section.
039100*
039200 dd052-Step-Back-One-Day section.
039300*********************************
039400*
039500     divide   Wc-Work-Date by 10000 giving Wc-CCYY remainder Wc-Sub2.
039600     divide   Wc-Sub2 by 100 giving Wc-MM remainder Wc-DD.
039700     if       Wc-DD > 1
039800              subtract 1 from Wc-DD
039900     else
040000              if       Wc-MM > 1
040100                       subtract 1 from Wc-MM
040200              else
040300                       move 12 to Wc-MM
040400                       subtract 1 from Wc-CCYY
040500              end-if
040600              perform  dd042-Last-Day-Of-Month thru dd042-Exit
040700              move     Wc-Last-Day to Wc-DD
040800     end-if.
040900     compute  Wc-Work-Date = (Wc-CCYY * 10000) + (Wc-MM * 100) + Wc-DD.
041000*
041100 dd052-Exit.  exit section.
041200*
041300 dd055-Insert-Found-Date section.
041400*********************************
041500*
041600*        Shift the ascending table up one slot, newest date is
041700*        always the earliest found so far - insert at the front.
041800*
041900     perform  dd056-Shift-One-Slot thru dd056-Exit
042000              varying Wc-Sub2 from At25-Found-N by -1
042100              until Wc-Sub2 < 1.
042200     move     Wc-Work-Date to At25-Found-Dates (1).
042300     add      1 to At25-Found-N.
042400*
042500 dd055-Exit.  exit section.
042600*
042700 dd056-Shift-One-Slot    section.
042800*********************************
042900*
043000     move     At25-Found-Dates (Wc-Sub2)
043100           to At25-Found-Dates (Wc-Sub2 + 1).
043200*
043300 dd056-Exit.  exit section.
043400*
043500*****************************************************************
043600*   dd060 - base = payable-minutes * minute-cost;                *
043700*           total = base + expenses + bonus, 2dp, half-up.       *
043800*****************************************************************
043900*
044000 dd060-Compute-Salary    section.
044100*********************************
044200*
044300     compute  Ws-Payable-Min = At25-Total-Minutes + At25-Overtime-Min.
044400     compute  Ws-Base-2dp rounded =
044500              Ws-Payable-Min * At25-Minute-Cost.
044600     compute  Ws-Total-2dp rounded =
044700              Ws-Base-2dp + At25-Expenses + At25-Bonus.
044800     move     Ws-Base-2dp  to At25-Base-Salary.
044900     move     Ws-Total-2dp to At25-Total-Salary.
045000*
045100 dd060-Exit.  exit section.
