000100*****************************************************************
000200*                                                                *
000300*                 Admin Adjustments Engine                      *
000400*                                                                *
000500*      Reads the administrator's transaction stream and posts   *
000600*      each one against the Employee, Attendance or Holiday     *
000700*      file, then calls At090 to rebuild the month affected.    *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400      program-id.         at020.
001500*
001600*    Author.             A Farouk, 09/12/1984
001700*                        For the company payroll office.
001800*
001900*    Installation.       Head Office Data Processing.
002000*
002100*    Date-Written.       09/12/1984.
002200*
002300*    Date-Compiled.
002400*
002500*    Security.           Payroll - Restricted.
002600*
002700*    Remarks.            Ten transaction codes, see Ad-Trans-Code in
002800*                        copy member "adtrns.cob":
002900*                          OT Set-Overtime        SB Set-Bonus
003000*                          DT Change-Day-Type     CT Update-Check-Times
003100*                          CR Create-Record       DL Delete-Record
003200*                          AH Add-Holiday         RH Remove-Holiday
003300*                          MC Set-Minute-Cost     VD Set-Vacation-Days
003400*                        OT/SB/DT/CT/CR/DL carry a date or an explicit
003500*                        year+month and trigger a summary rebuild for
003600*                        that employee/month via At090; AH/RH only
003700*                        touch the Holiday calendar and MC/VD only the
003800*                        Employee master, neither has a month to
003900*                        rebuild so neither calls At090.
004000*
004100*    Version.            See Prog-Name in Ws.
004200*
004300*    Called modules.     At025 - calculation engine.
004400*                        At090 - monthly summary builder.
004500*
004600*    Files used.         At-Admin-Trans-File (input)
004700*                        At-Employee-File    (input then output)
004800*                        At-Attendance-File  (input then output)
004900*                        At-Holiday-File     (input then output)
005000*
005100*    Error messages used.
005200*                        AT101 Unknown employee
005300*                        AT102 Attendance record not found
005400*                        AT103 Overtime out of range
005500*                        AT104 Invalid day type
005600*                        AT105 Checkout not after checkin
005700*                        AT106 Duplicate attendance record
005800*                        AT107 Duplicate holiday date
005900*                        AT108 Holiday not found
006000*                        AT109 Minute cost out of range
006100*                        AT110 Vacation days out of range
006200*                        AT111 Invalid year or month
006300*                        AT112 Table full, row dropped
006400*                        AT113 Unknown transaction code
006500*                        AT114 Too many active employees on file
006600*
006700* Changes:
006800* 09/12/84 af  - 1.0.00 Created - OT, SB, DT, CT, CR, DL only, holiday
006900*                       and rate/vacation maintenance still done by
007000*                       hand on the master file at this point.
007100* 22/06/91 af  -    .01 Added AH/RH, holiday file was being edited
007200*                       directly with a text editor, too risky.
007300* 18/01/97 mjk -    .02 Added MC/VD so a rate change no longer needs
007400*                       a one-off program running against Atemp.
007500* 03/02/99 mjk -    .03 Y2K - Ad-Date/Ad-Year now compared as full 4
007600*                       digit years throughout.
007700* 20/12/25 vbc -    .04 Added the active-employee-count check, AT114,
007800*                       after the 16th emp was rejected silently on
007900*                       site - see Atc-Max-Employees in atcnst.cob.
008000* 09/08/26 vbc -    .05 Set-Bonus was keeping the new bonus in a
008100*                       table of its own that was never read from or
008200*                       written to the Summary file - At090 re-read
008300*                       the old figure and put it straight back, so
008400*                       a Set-Bonus transaction had no lasting effect.
008500*                       Dropped that table; Bb120 now passes the new
008600*                       bonus to At090 via At90-New-Bonus (see copy
008700*                       member "at90ls.cob") the same way every other
008800*                       code hands its year+month across, and At090
008900*                       files it.  Also dropped the stray Select/Fd
009000*                       for At-Summary-File, never opened here and no
009100*                       longer needed now the file isn't touched in
009200*                       this program at all.
009300*
009400 environment             division.
009500*================================
009600*
009700 configuration           section.
009800 special-names.
009900     C01 is Top-Of-Form.
010000*
010100 input-output            section.
010200 file-control.
010300     copy "seladtrn.cob".
010400     copy "selatemp.cob".
010500     copy "selatatt.cob".
010600     copy "selathol.cob".
010700*
010800 data                    division.
010900*================================
011000*
011100 file                    section.
011200*
011300 copy "fdadtrn.cob".
011400 copy "fdatemp.cob".
011500 copy "fdatatt.cob".
011600 copy "fdathol.cob".
011700*
011800 working-storage         section.
011900*-----------------------
012000 77  Prog-Name           pic x(16)    value "AT020 (1.0.05)".
012100*
012200 01  AT-Ad-Status        pic xx.
012300     88  At-Ad-Ok                    value "00".
012400     88  At-Ad-Eof                   value "10".
012500*
012600 01  AT-Emp-Status       pic xx.
012700     88  At-Emp-Ok                   value "00".
012800     88  At-Emp-Eof                  value "10".
012900     88  At-Emp-Not-Found            value "35".
013000*
013100 01  AT-Att-Status       pic xx.
013200     88  At-Att-Ok                   value "00".
013300     88  At-Att-Eof                  value "10".
013400     88  At-Att-Not-Found            value "35".
013500*
013600 01  AT-Hol-Status       pic xx.
013700     88  At-Hol-Ok                   value "00".
013800     88  At-Hol-Eof                  value "10".
013900     88  At-Hol-Not-Found            value "35".
014000*
014100 copy "atcnst.cob".
014200 copy "atcalc.cob".
014300 copy "at90ls.cob".
014400*
014500 01  WS-Switches.
014600     03  Ws-Found-Emp        pic x        value "N".
014700         88  Ws-Emp-Was-Found         value "Y".
014800     03  Ws-Found-Row        pic x        value "N".
014900         88  Ws-Row-Was-Found         value "Y".
015000     03  Ws-Found-Hol        pic x        value "N".
015100         88  Ws-Hol-Was-Found         value "Y".
015200     03  Ws-Found-Slot       pic x        value "N".
015300         88  Ws-Slot-Was-Found        value "Y".
015400     03  Ws-Day-Type-Ok      pic x        value "N".
015500         88  Ws-Day-Type-Is-Valid     value "Y".
015600     03  filler              pic x(2).
015700*
015800 01  WS-Counts.
015900     03  Wc-Posted           pic 9(5)     comp  value zero.
016000     03  Wc-Rejected         pic 9(5)     comp  value zero.
016100     03  Wc-Active-Emps      pic 99       comp  value zero.
016200     03  filler              pic x(2).
016300*
016400 01  WS-Work-Fields.
016500     03  Wc-Year             pic 9(4)     comp.
016600     03  Wc-Month            pic 99       comp.
016700     03  Wc-Sub2             pic 9(9)     comp.
016800     03  Wc-New-In           pic 9(4).
016900     03  Wc-New-Out          pic 9(4).
017000*        Wc-Bonus-Pending/Wc-Bonus-Amt - Bb120 sets these, Cc900
017100*        carries them into At90-WS for the one call they belong to
017200*        and clears the flag straight back down, same as Wc-Year/
017300*        Wc-Month carry a date split across to the same call.
017400     03  Wc-Bonus-Pending    pic x        value "N".
017500         88  Wc-Bonus-Is-Pending      value "Y".
017600     03  Wc-Bonus-Amt        pic s9(7)v99 comp-3.
017700     03  filler              pic x(2).
017800*
017900 01  WS-Sub                 pic 9(4)      comp.
018000 01  WS-Ins-Sub              pic 9(4)      comp.
018100*
018200*        Employee file held in a table while MC/VD transactions are
018300*        applied - only Emp-Minute-Cost/Emp-Vacation-Days ever change
018400*        here, every other field is carried through untouched.
018500 01  WS-Emp-Table.
018600     03  Wem-Count           pic 99        comp.
018700     03  Wem-Match-Sub       pic 99        comp.
018800     03  Wem-Entry           occurs 50.
018900         05  Wem-Id          pic 9(5)      comp.
019000         05  Wem-Name        pic x(30).
019100         05  Wem-Role        pic x.
019200         05  Wem-Minute-Cost pic s9(4)v99  comp-3.
019300         05  Wem-Vacation-Days pic 9(3).
019400         05  Wem-Join-Date   pic 9(8)      comp.
019500         05  Wem-Active      pic x.
019600         05  filler          pic x.
019700     03  filler              pic x(2).
019800*
019900*        Attendance file held in a table exactly as At010 holds it -
020000*        OT/DT/CT/CR/DL all work against Wat-Entry, kept in ascending
020100*        Emp-Id/Date order, then the whole file is rewritten at cc090.
020200 01  WS-Att-Table.
020300     03  Wat-Count           pic 9(4)      comp.
020400     03  Wat-Match-Sub       pic 9(4)      comp.
020500     03  Wat-Entry           occurs 900.
020600         05  Wat-Emp-Id      pic 9(5)      comp.
020700         05  Wat-Date        pic 9(8)      comp.
020800         05  Wat-Check-In    pic 9(4).
020900         05  Wat-Check-Out   pic 9(4).
021000         05  Wat-Work-Minutes pic 9(4).
021100         05  Wat-Overtime-Min pic s9(4)    comp-3.
021200         05  Wat-Expenses    pic 9(5)v99   comp-3.
021300         05  Wat-Day-Type    pic x.
021400         05  Wat-Late-Flag   pic x.
021500         05  Wat-Comments    pic x(60).
021600         05  filler          pic x.
021700     03  filler              pic x(2).
021800*
021900*        Holiday file held in a table for AH/RH - kept in ascending
022000*        Hol-Date order.
022100 01  WS-Hol-Table.
022200     03  Whl-Count           pic 9(4)      comp.
022300     03  Whl-Match-Sub       pic 9(4)      comp.
022400     03  Whl-Entry           occurs 500.
022500         05  Whl-Date        pic 9(8)      comp.
022600         05  Whl-Name        pic x(30).
022700         05  Whl-Type        pic x.
022800         05  filler          pic x.
022900     03  filler              pic x(2).
023000*
023100 01  WS-Messages.
023200     03  AT101               pic x(30)
023300             value "AT101 UNKNOWN EMPLOYEE".
023400     03  AT102               pic x(30)
023500             value "AT102 ATTENDANCE ROW NOT FOUND".
023600     03  AT103               pic x(30)
023700             value "AT103 OVERTIME OUT OF RANGE".
023800     03  AT104               pic x(30)
023900             value "AT104 INVALID DAY TYPE".
024000     03  AT105               pic x(30)
024100             value "AT105 CHECKOUT NOT AFTER CHECKIN".
024200     03  AT106               pic x(30)
024300             value "AT106 DUPLICATE ATTENDANCE ROW".
024400     03  AT107               pic x(30)
024500             value "AT107 DUPLICATE HOLIDAY DATE".
024600     03  AT108               pic x(30)
024700             value "AT108 HOLIDAY NOT FOUND".
024800     03  AT109               pic x(30)
024900             value "AT109 MINUTE COST OUT OF RANGE".
025000     03  AT110               pic x(30)
025100             value "AT110 VACATION DAYS OUT OF RANGE".
025200     03  AT111               pic x(30)
025300             value "AT111 INVALID YEAR OR MONTH".
025400     03  AT112               pic x(30)
025500             value "AT112 TABLE FULL, ROW DROPPED".
025600     03  AT113               pic x(30)
025700             value "AT113 UNKNOWN TRANSACTION CODE".
025800     03  AT114               pic x(40)
025900             value "AT114 TOO MANY ACTIVE EMPLOYEES ON FILE".
026000     03  filler              pic x(4).
026100*
026200 procedure division.
026300*====================
026400*
026500 aa000-Main              section.
026600*********************************
026700*
026800     move     zero to Wc-Posted Wc-Rejected.
026900     perform  bb005-Open-Files      thru bb005-Exit.
027000     perform  bb007-Load-Tables     thru bb007-Exit.
027100     perform  ee001-Check-Active-Count thru ee001-Exit.
027200     perform  bb010-Process-Trans   thru bb010-Exit
027300              until At-Ad-Eof.
027400     perform  cc090-Rewrite-Emp     thru cc090-Exit.
027500     perform  cc091-Rewrite-Att     thru cc091-Exit.
027600     perform  cc092-Rewrite-Hol     thru cc092-Exit.
027700     close    AT-Admin-Trans-File.
027800     display  "AT020 POSTED  " Wc-Posted   " REJECTED " Wc-Rejected.
027900     goback.
028000*
028100 aa000-Exit.  exit section.
028200*
028300*****************************************************************
028400*   bb005 - Open the Admin-Trans stream, read start to finish     *
028500*           once per run.                                        *
028600*****************************************************************
028700*
028800 bb005-Open-Files        section.
028900*********************************
029000*
029100     open     input AT-Admin-Trans-File.
029200*
029300 bb005-Exit.  exit section.
029400*
029500*****************************************************************
029600*   bb007 - Load the Employee, Attendance and Holiday files into *
029700*           their working tables, each file closed again once    *
029800*           loaded so cc090/091/092 can reopen Output later.     *
029900*****************************************************************
030000*
030100 bb007-Load-Tables       section.
030200*********************************
030300*
030400     move     zero to Wem-Count.
030500     open     input AT-Employee-File.
030600     perform  bb008-Read-One-Emp thru bb008-Exit
030700              until At-Emp-Eof.
030800     close    AT-Employee-File.
030900*
031000     move     zero to Wat-Count.
031100     open     input AT-Attendance-File.
031200     if       At-Att-Not-Found
031300              continue
031400     else
031500              perform bb009-Read-One-Att thru bb009-Exit
031600                      until At-Att-Eof
031700     end-if.
031800     close    AT-Attendance-File.
031900*
032000     move     zero to Whl-Count.
032100     open     input AT-Holiday-File.
032200     if       At-Hol-Not-Found
032300              continue
032400     else
032500              perform bb011-Read-One-Hol thru bb011-Exit
032600                      until At-Hol-Eof
032700     end-if.
032800     close    AT-Holiday-File.
032900*
033000 bb007-Exit.  exit section.
033100*
033200 bb008-Read-One-Emp      section.
033300*********************************
033400*
033500     read     AT-Employee-File
033600         at end
033700              move     high-values to AT-Emp-Status
033800     end-read.
033900     if       not At-Emp-Eof
034000              add      1 to Wem-Count
034100              move     Emp-Id            to Wem-Id (Wem-Count)
034200              move     Emp-Name          to Wem-Name (Wem-Count)
034300              move     Emp-Role          to Wem-Role (Wem-Count)
034400              move     Emp-Minute-Cost   to Wem-Minute-Cost (Wem-Count)
034500              move     Emp-Vacation-Days to Wem-Vacation-Days (Wem-Count)
034600              move     Emp-Join-Date     to Wem-Join-Date (Wem-Count)
034700              move     Emp-Active        to Wem-Active (Wem-Count)
034800     end-if.
034900*
035000 bb008-Exit.  exit section.
035100*
035200 bb009-Read-One-Att      section.
035300*********************************
035400*
035500     read     AT-Attendance-File
035600         at end
035700              move     high-values to AT-Att-Status
035800     end-read.
035900     if       not At-Att-Eof
036000              add      1 to Wat-Count
036100              move     Att-Emp-Id       to Wat-Emp-Id (Wat-Count)
036200              move     Att-Date         to Wat-Date (Wat-Count)
036300              move     Att-Check-In     to Wat-Check-In (Wat-Count)
036400              move     Att-Check-Out    to Wat-Check-Out (Wat-Count)
036500              move     Att-Work-Minutes to Wat-Work-Minutes (Wat-Count)
036600              move     Att-Overtime-Min to Wat-Overtime-Min (Wat-Count)
036700              move     Att-Expenses     to Wat-Expenses (Wat-Count)
036800              move     Att-Day-Type     to Wat-Day-Type (Wat-Count)
036900              move     Att-Late-Flag    to Wat-Late-Flag (Wat-Count)
037000              move     Att-Comments     to Wat-Comments (Wat-Count)
037100     end-if.
037200*
037300 bb009-Exit.  exit section.
037400*
037500 bb011-Read-One-Hol      section.
037600*********************************
037700*
037800     read     AT-Holiday-File
037900         at end
038000              move     high-values to AT-Hol-Status
038100     end-read.
038200     if       not At-Hol-Eof
038300              add      1 to Whl-Count
038400              move     Hol-Date to Whl-Date (Whl-Count)
038500              move     Hol-Name to Whl-Name (Whl-Count)
038600              move     Hol-Type to Whl-Type (Whl-Count)
038700     end-if.
038800*
038900 bb011-Exit.  exit section.
039000*
039100*****************************************************************
039200*   ee001 - Count active employees on the master.  Over the      *
039300*           limit is reported, not rejected - the file is        *
039400*           already on disk, this run cannot un-hire anyone.     *
039500*****************************************************************
039600*
039700 ee001-Check-Active-Count  section.
039800************************************
039900*
040000     move     zero to Wc-Active-Emps.
040100     move     1    to WS-Sub.
040200     perform  ee002-Count-One-Emp thru ee002-Exit
040300              varying WS-Sub from 1 by 1
040400              until WS-Sub > Wem-Count.
040500     if       Wc-Active-Emps > Atc-Max-Employees
040600              display  AT114 " " Wc-Active-Emps
040700     end-if.
040800*
040900 ee001-Exit.  exit section.
041000*
041100 ee002-Count-One-Emp     section.
041200*********************************
041300*
041400     if       Wem-Active (WS-Sub) = "Y"
041500              add      1 to Wc-Active-Emps
041600     end-if.
041700*
041800 ee002-Exit.  exit section.
041900*
042000*****************************************************************
042100*   bb010 - One Admin-Trans record, dispatched on Ad-Trans-Code. *
042200*****************************************************************
042300*
042400 bb010-Process-Trans     section.
042500*********************************
042600*
042700     perform  bb011-Read-One-Trans thru bb011-Trans-Exit.
042800     if       not At-Ad-Eof
042900              evaluate Ad-Trans-Code
043000                  when "OT" perform bb110-Set-Overtime thru bb110-Exit
043100                  when "SB" perform bb120-Set-Bonus    thru bb120-Exit
043200                  when "DT" perform bb130-Change-Day-Type
043300                                 thru bb130-Exit
043400                  when "CT" perform bb140-Update-Check-Times
043500                                 thru bb140-Exit
043600                  when "CR" perform bb150-Create-Record
043700                                 thru bb150-Exit
043800                  when "DL" perform bb160-Delete-Record
043900                                 thru bb160-Exit
044000                  when "AH" perform bb170-Add-Holiday   thru bb170-Exit
044100                  when "RH" perform bb180-Remove-Holiday
044200                                 thru bb180-Exit
044300                  when "MC" perform bb190-Set-Minute-Cost
044400                                 thru bb190-Exit
044500                  when "VD" perform bb200-Set-Vacation-Days
044600                                 thru bb200-Exit
044700                  when other
044800                       display  AT113 " " Ad-Trans-Code
044900                       add      1 to Wc-Rejected
045000              end-evaluate
045100     end-if.
045200*
045300 bb010-Exit.  exit section.
045400*
045500 bb011-Read-One-Trans    section.
045600*********************************
045700*
045800     read     AT-Admin-Trans-File
045900         at end
046000              move     high-values to AT-Ad-Status
046100     end-read.
046200*
046300 bb011-Trans-Exit.
046400 bb011-Exit.  exit section.
046500*
046600*****************************************************************
046700*   cc010 - Scan the Employee table for Ad-Emp-Id.               *
046800*****************************************************************
046900*
047000 cc010-Find-Employee     section.
047100*********************************
047200*
047300     move     "N" to Ws-Found-Emp.
047400     move     1   to WS-Sub.
047500     perform  cc011-Check-One-Emp thru cc011-Exit
047600              varying WS-Sub from 1 by 1
047700              until WS-Sub > Wem-Count or Ws-Emp-Was-Found.
047800     if       Ws-Emp-Was-Found
047900              move     WS-Sub to Wem-Match-Sub
048000     end-if.
048100*
048200 cc010-Exit.  exit section.
048300*
048400 cc011-Check-One-Emp     section.
048500*********************************
048600*
048700     if       Wem-Id (WS-Sub) = Ad-Emp-Id
048800              move     "Y" to Ws-Found-Emp
048900     end-if.
049000*
049100 cc011-Exit.  exit section.
049200*
049300*****************************************************************
049400*   cc020 - Find the Attendance table row for Ad-Emp-Id/Ad-Date. *
049500*****************************************************************
049600*
049700 cc020-Find-Att-Row      section.
049800*********************************
049900*
050000     move     "N" to Ws-Found-Row.
050100     move     1   to WS-Sub.
050200     perform  cc021-Check-One-Row thru cc021-Exit
050300              varying WS-Sub from 1 by 1
050400              until WS-Sub > Wat-Count or Ws-Row-Was-Found.
050500     if       Ws-Row-Was-Found
050600              move     WS-Sub to Wat-Match-Sub
050700     end-if.
050800*
050900 cc020-Exit.  exit section.
051000*
051100 cc021-Check-One-Row     section.
051200*********************************
051300*
051400     if       Wat-Emp-Id (WS-Sub) = Ad-Emp-Id
051500           and Wat-Date (WS-Sub)  = Ad-Date
051600              move     "Y" to Ws-Found-Row
051700     end-if.
051800*
051900 cc021-Exit.  exit section.
052000*
052100*****************************************************************
052200*   cc022 - Split Ad-Date into Wc-Year/Wc-Month, needed by every  *
052300*           code that rebuilds a summary from a date rather than  *
052400*           an explicit year+month (OT/DT/CT/CR/DL).              *
052500*****************************************************************
052600*
052700 cc022-Split-Ad-Date     section.
052800*********************************
052900*
053000     divide   Ad-Date by 10000 giving Wc-Year remainder Wc-Sub2.
053100     divide   Wc-Sub2 by 100   giving Wc-Month remainder Wc-Sub2.
053200*
053300 cc022-Exit.  exit section.
053400*
053500*****************************************************************
053600*   bb110 - OT Set-Overtime: |minutes| <= 720, row must exist.   *
053700*****************************************************************
053800*
053900 bb110-Set-Overtime      section.
054000*********************************
054100*
054200     perform  cc020-Find-Att-Row thru cc020-Exit.
054300     if       not Ws-Row-Was-Found
054400              display  AT102 " " Ad-Emp-Id " " Ad-Date
054500              add      1 to Wc-Rejected
054600     else
054700         if   Ad-Overtime-Min > Atc-Max-Overtime-Min
054800           or Ad-Overtime-Min < - Atc-Max-Overtime-Min
054900              display  AT103 " " Ad-Emp-Id " " Ad-Date
055000              add      1 to Wc-Rejected
055100         else
055200              move     Ad-Overtime-Min to Wat-Overtime-Min (Wat-Match-Sub)
055300              perform  cc022-Split-Ad-Date thru cc022-Exit
055400              perform  cc900-Call-Summary-Build thru cc900-Exit
055500              add      1 to Wc-Posted
055600         end-if
055700     end-if.
055800*
055900 bb110-Exit.  exit section.
056000*
056100*****************************************************************
056200*   bb120 - SB Set-Bonus: hands the new amount to At090 via       *
056300*           At90-New-Bonus - At090 creates the month's summary    *
056400*           if it is not there yet, stores the bonus and works    *
056500*           out everything else, same as for any other rebuild.   *
056600* 09/08/26 vbc - Used to keep the new bonus in a table of its own *
056700*                that nothing ever wrote to disk - see the change *
056800*                log above.  Now just stages it for Cc900.        *
056900*****************************************************************
057000*
057100 bb120-Set-Bonus          section.
057200*********************************
057300*
057400     if       Ad-Month < 1 or Ad-Month > 12
057500           or Ad-Year  < Atc-Min-Year or Ad-Year > Atc-Max-Year
057600              display  AT111 " " Ad-Emp-Id " " Ad-Year "/" Ad-Month
057700              add      1 to Wc-Rejected
057800     else
057900              move     Ad-Year      to Wc-Year
058000              move     Ad-Month     to Wc-Month
058100              move     "Y"          to Wc-Bonus-Pending
058200              move     Ad-Bonus-Amt to Wc-Bonus-Amt
058300              perform  cc900-Call-Summary-Build thru cc900-Exit
058400              add      1 to Wc-Posted
058500     end-if.
058600*
058700 bb120-Exit.  exit section.
058800*
058900*****************************************************************
059000*   bb130 - DT Change-Day-Type: type must be W/H/V/S/A, row must *
059100*           exist.                                                *
059200*****************************************************************
059300*
059400 bb130-Change-Day-Type   section.
059500*********************************
059600*
059700     perform  ee010-Test-Day-Type thru ee010-Exit.
059800     if       not Ws-Day-Type-Is-Valid
059900              display  AT104 " " Ad-Emp-Id " " Ad-Date
060000              add      1 to Wc-Rejected
060100     else
060200              perform  cc020-Find-Att-Row thru cc020-Exit
060300              if       not Ws-Row-Was-Found
060400                       display  AT102 " " Ad-Emp-Id " " Ad-Date
060500                       add      1 to Wc-Rejected
060600              else
060700                       move     Ad-Day-Type
060800                            to Wat-Day-Type (Wat-Match-Sub)
060900                       perform  cc022-Split-Ad-Date thru cc022-Exit
061000                       perform  cc900-Call-Summary-Build thru cc900-Exit
061100                       add      1 to Wc-Posted
061200              end-if
061300     end-if.
061400*
061500 bb130-Exit.  exit section.
061600*
061700 ee010-Test-Day-Type     section.
061800*********************************
061900*
062000     move     "N" to Ws-Day-Type-Ok.
062100     if       Ad-Day-Type = "W" or "H" or "V" or "S" or "A"
062200              move "Y" to Ws-Day-Type-Ok
062300     end-if.
062400*
062500 ee010-Exit.  exit section.
062600*
062700*****************************************************************
062800*   bb140 - CT Update-Check-Times: a supplied time (non-zero)    *
062900*           replaces what is there; if both times then exist,    *
063000*           reject an out-not-after-in pair before applying      *
063100*           anything, else recompute worked minutes; a supplied  *
063200*           check-in also re-decides the late flag.              *
063300*****************************************************************
063400*
063500 bb140-Update-Check-Times  section.
063600************************************
063700*
063800     perform  cc020-Find-Att-Row thru cc020-Exit.
063900     if       not Ws-Row-Was-Found
064000              display  AT102 " " Ad-Emp-Id " " Ad-Date
064100              add      1 to Wc-Rejected
064200     else
064300              move     Wat-Check-In  (Wat-Match-Sub) to Wc-New-In
064400              move     Wat-Check-Out (Wat-Match-Sub) to Wc-New-Out
064500              if       Ad-Check-In > zero
064600                       move Ad-Check-In to Wc-New-In
064700              end-if
064800              if       Ad-Check-Out > zero
064900                       move Ad-Check-Out to Wc-New-Out
065000              end-if
065100              if       Wc-New-In > zero and Wc-New-Out > zero
065200                             and Wc-New-Out not > Wc-New-In
065300                       display  AT105 " " Ad-Emp-Id " " Ad-Date
065400                       add      1 to Wc-Rejected
065500              else
065600                       move     Wc-New-In
065700                            to Wat-Check-In  (Wat-Match-Sub)
065800                       move     Wc-New-Out
065900                            to Wat-Check-Out (Wat-Match-Sub)
066000                       if       Ad-Check-In > zero
066100                                move     "LT" to At25-Function
066200                                move     Wc-New-In to At25-Check-In
066300                                call     "at025" using AT25-WS
066400                                move     At25-Late-Flag
066500                                      to Wat-Late-Flag (Wat-Match-Sub)
066600                       end-if
066700                       if       Wc-New-In > zero and Wc-New-Out > zero
066800                                move     "TD" to At25-Function
066900                                move     Wc-New-In  to At25-Check-In
067000                                move     Wc-New-Out to At25-Check-Out
067100                                call     "at025" using AT25-WS
067200                                move     At25-Work-Minutes
067300                                      to Wat-Work-Minutes (Wat-Match-Sub)
067400                       end-if
067500                       perform  cc022-Split-Ad-Date thru cc022-Exit
067600                       perform  cc900-Call-Summary-Build thru cc900-Exit
067700                       add      1 to Wc-Posted
067800              end-if
067900     end-if.
068000*
068100 bb140-Exit.  exit section.
068200*
068300*****************************************************************
068400*   bb150 - CR Create-Record: reject a duplicate employee/date,  *
068500*           otherwise add the row in sorted order (same insert   *
068600*           idiom as At010's cc025/cc026/cc027).                  *
068700*****************************************************************
068800*
068900 bb150-Create-Record     section.
069000*********************************
069100*
069200     perform  cc010-Find-Employee thru cc010-Exit.
069300     if       not Ws-Emp-Was-Found
069400              display  AT101 " " Ad-Emp-Id
069500              add      1 to Wc-Rejected
069600     else
069700         perform  cc020-Find-Att-Row thru cc020-Exit
069800         if       Ws-Row-Was-Found
069900                  display  AT106 " " Ad-Emp-Id " " Ad-Date
070000                  add      1 to Wc-Rejected
070100         else
070200             perform  ee010-Test-Day-Type thru ee010-Exit
070300             if       not Ws-Day-Type-Is-Valid
070400                      display  AT104 " " Ad-Emp-Id " " Ad-Date
070500                      add      1 to Wc-Rejected
070600             else
070700                 if   Ad-Check-In > zero and Ad-Check-Out > zero
070800                            and Ad-Check-Out not > Ad-Check-In
070900                      display  AT105 " " Ad-Emp-Id " " Ad-Date
071000                      add      1 to Wc-Rejected
071100                 else
071200                      perform cc040-Insert-Att-Row thru cc040-Exit
071300                      perform cc022-Split-Ad-Date thru cc022-Exit
071400                      perform cc900-Call-Summary-Build thru cc900-Exit
071500                      add     1 to Wc-Posted
071600                 end-if
071700             end-if
071800         end-if
071900     end-if.
072000*
072100 bb150-Exit.  exit section.
072200*
072300*****************************************************************
072400*   cc040 - Open up a slot in Wat-Entry at the right Emp-Id/Date *
072500*           position and fill in a freshly created day.          *
072600*****************************************************************
072700*
072800 cc040-Insert-Att-Row    section.
072900*********************************
073000*
073100     if       Wat-Count < 900
073200              perform  cc041-Find-Insert-Slot thru cc041-Exit
073300              perform  cc042-Shift-One-Slot-Up thru cc042-Exit
073400                       varying WS-Sub from Wat-Count by -1
073500                       until WS-Sub < WS-Ins-Sub
073600              add      1 to Wat-Count
073700              move     WS-Ins-Sub to Wat-Match-Sub
073800              move     Ad-Emp-Id to Wat-Emp-Id (Wat-Match-Sub)
073900              move     Ad-Date   to Wat-Date (Wat-Match-Sub)
074000              move     Ad-Check-In  to Wat-Check-In (Wat-Match-Sub)
074100              move     Ad-Check-Out to Wat-Check-Out (Wat-Match-Sub)
074200              move     zero      to Wat-Overtime-Min (Wat-Match-Sub)
074300              move     zero      to Wat-Expenses (Wat-Match-Sub)
074400              move     Ad-Day-Type to Wat-Day-Type (Wat-Match-Sub)
074500              move     spaces    to Wat-Comments (Wat-Match-Sub)
074600              move     "N"       to Wat-Late-Flag (Wat-Match-Sub)
074700              move     zero      to Wat-Work-Minutes (Wat-Match-Sub)
074800              if       Ad-Check-In > zero
074900                       move     "LT" to At25-Function
075000                       move     Ad-Check-In to At25-Check-In
075100                       call     "at025" using AT25-WS
075200                       move     At25-Late-Flag
075300                             to Wat-Late-Flag (Wat-Match-Sub)
075400              end-if
075500              if       Ad-Check-In > zero and Ad-Check-Out > zero
075600                       move     "TD" to At25-Function
075700                       move     Ad-Check-In  to At25-Check-In
075800                       move     Ad-Check-Out to At25-Check-Out
075900                       call     "at025" using AT25-WS
076000                       move     At25-Work-Minutes
076100                             to Wat-Work-Minutes (Wat-Match-Sub)
076200              end-if
076300     else
076400              display  AT112 " " Ad-Emp-Id " " Ad-Date
076500              add      1 to Wc-Rejected
076600     end-if.
076700*
076800 cc040-Exit.  exit section.
076900*
077000 cc041-Find-Insert-Slot  section.
077100*********************************
077200*
077300     move     "N" to Ws-Found-Slot.
077400     perform  cc043-Test-One-Slot thru cc043-Exit
077500              varying WS-Ins-Sub from 1 by 1
077600              until WS-Ins-Sub > Wat-Count or Ws-Slot-Was-Found.
077700*
077800 cc041-Exit.  exit section.
077900*
078000 cc043-Test-One-Slot     section.
078100*********************************
078200*
078300     if       Wat-Emp-Id (WS-Ins-Sub) > Ad-Emp-Id
078400           or (Wat-Emp-Id (WS-Ins-Sub) = Ad-Emp-Id
078500           and Wat-Date (WS-Ins-Sub)   > Ad-Date)
078600              move     "Y" to Ws-Found-Slot
078700     end-if.
078800*
078900 cc043-Exit.  exit section.
079000*
079100 cc042-Shift-One-Slot-Up section.
079200*********************************
079300*
079400     move     Wat-Entry (WS-Sub) to Wat-Entry (WS-Sub + 1).
079500*
079600 cc042-Exit.  exit section.
079700*
079800*****************************************************************
079900*   bb160 - DL Delete-Record: row must exist; closing the gap    *
080000*           shifts everything after it down one place so the     *
080100*           ascending order holds.                                *
080200*****************************************************************
080300*
080400 bb160-Delete-Record     section.
080500*********************************
080600*
080700     perform  cc020-Find-Att-Row thru cc020-Exit.
080800     if       not Ws-Row-Was-Found
080900              display  AT102 " " Ad-Emp-Id " " Ad-Date
081000              add      1 to Wc-Rejected
081100     else
081200              move     Wat-Date (Wat-Match-Sub) to Ad-Date
081300              perform  cc050-Shift-Down-From-Match thru cc050-Exit
081400                       varying WS-Sub from Wat-Match-Sub by 1
081500                       until WS-Sub >= Wat-Count
081600              subtract 1 from Wat-Count
081700              perform  cc022-Split-Ad-Date thru cc022-Exit
081800              perform  cc900-Call-Summary-Build thru cc900-Exit
081900              add      1 to Wc-Posted
082000     end-if.
082100*
082200 bb160-Exit.  exit section.
082300*
082400 cc050-Shift-Down-From-Match  section.
082500***************************************
082600*
082700     move     Wat-Entry (WS-Sub + 1) to Wat-Entry (WS-Sub).
082800*
082900 cc050-Exit.  exit section.
083000*
083100*****************************************************************
083200*   bb170 - AH Add-Holiday: reject a duplicate date, otherwise   *
083300*           insert in ascending Hol-Date order.                   *
083400*****************************************************************
083500*
083600 bb170-Add-Holiday       section.
083700*********************************
083800*
083900     perform  cc060-Find-Hol-Row thru cc060-Exit.
084000     if       Ws-Hol-Was-Found
084100              display  AT107 " " Ad-Date
084200              add      1 to Wc-Rejected
084300     else
084400              perform  cc061-Insert-Hol-Row thru cc061-Exit
084500              add      1 to Wc-Posted
084600     end-if.
084700*
084800 bb170-Exit.  exit section.
084900*
085000 cc060-Find-Hol-Row      section.
085100*********************************
085200*
085300     move     "N" to Ws-Found-Hol.
085400     move     1   to WS-Sub.
085500     perform  cc062-Check-One-Hol thru cc062-Exit
085600              varying WS-Sub from 1 by 1
085700              until WS-Sub > Whl-Count or Ws-Hol-Was-Found.
085800     if       Ws-Hol-Was-Found
085900              move     WS-Sub to Whl-Match-Sub
086000     end-if.
086100*
086200 cc060-Exit.  exit section.
086300*
086400 cc062-Check-One-Hol     section.
086500*********************************
086600*
086700     if       Whl-Date (WS-Sub) = Ad-Date
086800              move     "Y" to Ws-Found-Hol
086900     end-if.
087000*
087100 cc062-Exit.  exit section.
087200*
087300 cc061-Insert-Hol-Row    section.
087400*********************************
087500*
087600     if       Whl-Count < 500
087700              move     "N" to Ws-Found-Slot
087800              perform  cc063-Test-One-Hol-Slot thru cc063-Exit
087900                       varying WS-Ins-Sub from 1 by 1
088000                       until WS-Ins-Sub > Whl-Count or Ws-Slot-Was-Found
088100              perform  cc064-Shift-One-Hol-Up thru cc064-Exit
088200                       varying WS-Sub from Whl-Count by -1
088300                       until WS-Sub < WS-Ins-Sub
088400              add      1 to Whl-Count
088500              move     WS-Ins-Sub to Whl-Match-Sub
088600              move     Ad-Date          to Whl-Date (Whl-Match-Sub)
088700              move     Ad-Holiday-Name  to Whl-Name (Whl-Match-Sub)
088800              move     Ad-Holiday-Type  to Whl-Type (Whl-Match-Sub)
088900     else
089000              display  AT112 " " Ad-Date
089100              add      1 to Wc-Rejected
089200     end-if.
089300*
089400 cc061-Exit.  exit section.
089500*
089600 cc063-Test-One-Hol-Slot section.
089700*********************************
089800*
089900     if       Whl-Date (WS-Ins-Sub) > Ad-Date
090000              move     "Y" to Ws-Found-Slot
090100     end-if.
090200*
090300 cc063-Exit.  exit section.
090400*
090500 cc064-Shift-One-Hol-Up  section.
090600*********************************
090700*
090800     move     Whl-Entry (WS-Sub) to Whl-Entry (WS-Sub + 1).
090900*
091000 cc064-Exit.  exit section.
091100*
091200*****************************************************************
091300*   bb180 - RH Remove-Holiday: reject if the date is absent.      *
091400*****************************************************************
091500*
091600 bb180-Remove-Holiday    section.
091700*********************************
091800*
091900     perform  cc060-Find-Hol-Row thru cc060-Exit.
092000     if       not Ws-Hol-Was-Found
092100              display  AT108 " " Ad-Date
092200              add      1 to Wc-Rejected
092300     else
092400              perform  cc065-Shift-Down-Hol thru cc065-Exit
092500                       varying WS-Sub from Whl-Match-Sub by 1
092600                       until WS-Sub >= Whl-Count
092700              subtract 1 from Whl-Count
092800              add      1 to Wc-Posted
092900     end-if.
093000*
093100 bb180-Exit.  exit section.
093200*
093300 cc065-Shift-Down-Hol    section.
093400*********************************
093500*
093600     move     Whl-Entry (WS-Sub + 1) to Whl-Entry (WS-Sub).
093700*
093800 cc065-Exit.  exit section.
093900*
094000*****************************************************************
094100*   bb190 - MC Set-Minute-Cost: 0 <= rate <= 1000, employee must  *
094200*           exist; no month to rebuild, no At090 call here.       *
094300*****************************************************************
094400*
094500 bb190-Set-Minute-Cost   section.
094600*********************************
094700*
094800     perform  cc010-Find-Employee thru cc010-Exit.
094900     if       not Ws-Emp-Was-Found
095000              display  AT101 " " Ad-Emp-Id
095100              add      1 to Wc-Rejected
095200     else
095300         if   Ad-Minute-Cost < zero
095400           or Ad-Minute-Cost > Atc-Max-Minute-Cost
095500              display  AT109 " " Ad-Emp-Id
095600              add      1 to Wc-Rejected
095700         else
095800              move     Ad-Minute-Cost to Wem-Minute-Cost (Wem-Match-Sub)
095900              add      1 to Wc-Posted
096000         end-if
096100     end-if.
096200*
096300 bb190-Exit.  exit section.
096400*
096500*****************************************************************
096600*   bb200 - VD Set-Vacation-Days: 0 <= days <= 60, employee must  *
096700*           exist; no month to rebuild, no At090 call here.       *
096800*****************************************************************
096900*
097000 bb200-Set-Vacation-Days section.
097100*********************************
097200*
097300     perform  cc010-Find-Employee thru cc010-Exit.
097400     if       not Ws-Emp-Was-Found
097500              display  AT101 " " Ad-Emp-Id
097600              add      1 to Wc-Rejected
097700     else
097800         if   Ad-Vacation-Days < zero
097900           or Ad-Vacation-Days > Atc-Max-Vacation-Days
098000              display  AT110 " " Ad-Emp-Id
098100              add      1 to Wc-Rejected
098200         else
098300              move     Ad-Vacation-Days
098400                     to Wem-Vacation-Days (Wem-Match-Sub)
098500              add      1 to Wc-Posted
098600         end-if
098700     end-if.
098800*
098900 bb200-Exit.  exit section.
099000*
099100*****************************************************************
099200*   cc900 - Flush the current Employee/Attendance/Holiday tables *
099300*           to disk, then call At090 to rebuild the one month    *
099400*           the transaction just posted touched.  If Bb120 has    *
099500*           staged a new bonus, pass it through in At90-New-Bonus *
099600*           and drop the flag straight back - it belongs to this  *
099700*           one call only.                                        *
099800*****************************************************************
099900*
100000 cc900-Call-Summary-Build  section.
100100************************************
100200*
100300     perform  cc090-Rewrite-Emp thru cc090-Exit.
100400     perform  cc091-Rewrite-Att thru cc091-Exit.
100500     perform  cc092-Rewrite-Hol thru cc092-Exit.
100600     move     Ad-Emp-Id to At90-Emp-Id.
100700     move     Wc-Year   to At90-Year.
100800     move     Wc-Month  to At90-Month.
100900     if       Wc-Bonus-Is-Pending
101000              move     "Y" to At90-Bonus-Flag
101100              move     Wc-Bonus-Amt to At90-New-Bonus
101200              move     "N" to Wc-Bonus-Pending
101300     else
101400              move     "N" to At90-Bonus-Flag
101500     end-if.
101600     call     "at090" using AT90-WS.
101700*
101800 cc900-Exit.  exit section.
101900*
102000*****************************************************************
102100*   cc090 - Rewrite the Employee file from Wem-Entry.             *
102200*****************************************************************
102300*
102400 cc090-Rewrite-Emp       section.
102500*********************************
102600*
102700     open     output AT-Employee-File.
102800     move     1 to WS-Sub.
102900     perform  cc093-Write-One-Emp thru cc093-Exit
103000              varying WS-Sub from 1 by 1
103100              until WS-Sub > Wem-Count.
103200     close    AT-Employee-File.
103300*
103400 cc090-Exit.  exit section.
103500*
103600 cc093-Write-One-Emp     section.
103700*********************************
103800*
103900     move     Wem-Id (WS-Sub)            to Emp-Id.
104000     move     Wem-Name (WS-Sub)          to Emp-Name.
104100     move     Wem-Role (WS-Sub)          to Emp-Role.
104200     move     Wem-Minute-Cost (WS-Sub)   to Emp-Minute-Cost.
104300     move     Wem-Vacation-Days (WS-Sub) to Emp-Vacation-Days.
104400     move     Wem-Join-Date (WS-Sub)     to Emp-Join-Date.
104500     move     Wem-Active (WS-Sub)        to Emp-Active.
104600     write    AT-Employee-Record.
104700*
104800 cc093-Exit.  exit section.
104900*
105000*****************************************************************
105100*   cc091 - Rewrite the Attendance file from Wat-Entry.           *
105200*****************************************************************
105300*
105400 cc091-Rewrite-Att       section.
105500*********************************
105600*
105700     open     output AT-Attendance-File.
105800     move     1 to WS-Sub.
105900     perform  cc094-Write-One-Att thru cc094-Exit
106000              varying WS-Sub from 1 by 1
106100              until WS-Sub > Wat-Count.
106200     close    AT-Attendance-File.
106300*
106400 cc091-Exit.  exit section.
106500*
106600 cc094-Write-One-Att     section.
106700*********************************
106800*
106900     move     Wat-Emp-Id (WS-Sub)       to Att-Emp-Id.
107000     move     Wat-Date (WS-Sub)         to Att-Date.
107100     move     Wat-Check-In (WS-Sub)     to Att-Check-In.
107200     move     Wat-Check-Out (WS-Sub)    to Att-Check-Out.
107300     move     Wat-Work-Minutes (WS-Sub) to Att-Work-Minutes.
107400     move     Wat-Overtime-Min (WS-Sub) to Att-Overtime-Min.
107500     move     Wat-Expenses (WS-Sub)     to Att-Expenses.
107600     move     Wat-Day-Type (WS-Sub)     to Att-Day-Type.
107700     move     Wat-Late-Flag (WS-Sub)    to Att-Late-Flag.
107800     move     Wat-Comments (WS-Sub)     to Att-Comments.
107900     write    AT-Attendance-Record.
108000*
108100 cc094-Exit.  exit section.
108200*
108300*****************************************************************
108400*   cc092 - Rewrite the Holiday file from Whl-Entry.              *
108500*****************************************************************
108600*
108700 cc092-Rewrite-Hol       section.
108800*********************************
108900*
109000     open     output AT-Holiday-File.
109100     move     1 to WS-Sub.
109200     perform  cc095-Write-One-Hol thru cc095-Exit
109300              varying WS-Sub from 1 by 1
109400              until WS-Sub > Whl-Count.
109500     close    AT-Holiday-File.
109600*
109700 cc092-Exit.  exit section.
109800*
109900 cc095-Write-One-Hol     section.
110000*********************************
110100*
110200     move     Whl-Date (WS-Sub) to Hol-Date.
110300     move     Whl-Name (WS-Sub) to Hol-Name.
110400     move     Whl-Type (WS-Sub) to Hol-Type.
110500     write    AT-Holiday-Record.
110600*
110700 cc095-Exit.  exit section.
