000100*****************************************************************
000200*                                                                *
000300*                 Monthly Summary Builder                       *
000400*                                                                *
000500*       Rebuilds one employee's one-month summary record        *
000600*       from the Attendance file - called by AT010 after a      *
000700*       check-out posting crosses a month-end, by AT020 after   *
000800*       any admin adjustment, and by AT030 before it prints.    *
000900*                                                                *
001000*****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500      program-id.         at090.
001600*
001700*    Author.             A Farouk, 04/04/1984
001800*                        For the company payroll office.
001900*
002000*    Installation.       Head Office Data Processing.
002100*
002200*    Date-Written.       04/04/1984.
002300*
002400*    Date-Compiled.
002500*
002600*    Security.           Payroll - Restricted.
002700*
002800*    Remarks.            Reads the Employee, Attendance and Holiday
002900*                        files for one Emp-Id/Year/Month, works out
003000*                        working days, classifies every attendance
003100*                        row, derives absence days, calls At025 for
003200*                        the salary, and rewrites the Summary file
003300*                        with the new figures - keeping whatever
003400*                        bonus an admin had already set.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*
003800*    Called modules.     At025 - calculation engine.
003900*
004000*    Files used.         At-Employee-File   (input)
004100*                        At-Attendance-File (input)
004200*                        At-Holiday-File    (input)
004300*                        At-Summary-File    (input then output)
004400*
004500*    Error messages used.
004600*                        None - At90-Status tells the caller all
004700*                        it needs, see copy member "at90ls.cob".
004800*
004900* Changes:
005000* 04/04/84 af  - 1.0.00 Created.
005100* 21/02/91 af  -    .01 Holiday table now loaded once per call
005200*                       instead of once per day - too slow on the
005300*                       31-day run.
005400* 17/11/96 mjk -    .02 Sum-Bonus preserved across a rebuild, was
005500*                       being zeroed every time, admin bonus lost.
005600* 02/01/26 vbc -    .03 Summary-table size raised 120 to 300 - ran
005700*                       out of room once History went back 2 years.
005800* 22/02/26 vbc -    .04 Sum-Work-Days was being loaded with the
005900*                       expected-working-days figure, not days
006000*                       actually worked - printed summaries showed
006100*                       the calendar count even on months with
006200*                       absences.  Now loaded from Wa-Productive-Days.
006300* 09/08/26 vbc -    .05 A 'W' row with only one clock time was being
006400*                       credited as a full worked day - Admin's
006500*                       Update-Check-Times lets a row sit with just
006600*                       an in or an out.  Cc020 now only credits a
006700*                       'W' row when both times are present, else
006800*                       counts it toward Wa-Recorded-Absences, same
006900*                       as an explicit 'A' row.  Cc030 now subtracts
007000*                       Wa-Recorded-Absences from the expected-less-
007100*                       worked figure, per the absence-days formula -
007200*                       a month with explicit 'A' rows was showing
007300*                       too many absence days, worked days and
007400*                       explicit absences were never both deducted.
007500* 09/08/26 vbc -    .06 Bb040 now honours At90-New-Bonus when Set-
007600*                       Bonus (At020) sends one in, instead of only
007700*                       ever reading back the figure already on the
007800*                       Summary file - the new bonus was being kept
007900*                       in At020's own copy of the table and never
008000*                       reached disk, so Bb040 just re-read the old
008100*                       amount and put it straight back.
008200*
008300 environment             division.
008400*================================
008500*
008600 configuration           section.
008700 special-names.
008800     C01 is Top-Of-Form.
008900*
009000 input-output            section.
009100 file-control.
009200     copy "selatemp.cob".
009300     copy "selatatt.cob".
009400     copy "selathol.cob".
009500     copy "selatsum.cob".
009600*
009700 data                    division.
009800*================================
009900*
010000 file                    section.
010100*
010200 copy "fdatemp.cob".
010300 copy "fdatatt.cob".
010400 copy "fdathol.cob".
010500 copy "fdatsum.cob".
010600*
010700 working-storage         section.
010800*-----------------------
010900 77  Prog-Name           pic x(16)    value "AT090 (1.0.06)".
011000*
011100 01  AT-Emp-Status       pic xx.
011200     88  At-Emp-Ok                   value "00".
011300     88  At-Emp-Eof                  value "10".
011400*
011500 01  AT-Att-Status       pic xx.
011600     88  At-Att-Ok                   value "00".
011700     88  At-Att-Eof                  value "10".
011800*
011900 01  AT-Hol-Status       pic xx.
012000     88  At-Hol-Ok                   value "00".
012100     88  At-Hol-Eof                  value "10".
012200*
012300 01  AT-Sum-Status       pic xx.
012400     88  At-Sum-Ok                   value "00".
012500     88  At-Sum-Eof                  value "10".
012600     88  At-Sum-Not-Found            value "35".
012700*
012800 copy "atcalc.cob".
012900*
013000 01  WS-Switches.
013100     03  Ws-Found-Emp        pic x        value "N".
013200         88  Ws-Emp-Was-Found         value "Y".
013300     03  Ws-Found-Sum        pic x        value "N".
013400         88  Ws-Sum-Was-Found         value "Y".
013500     03  Ws-Found-Slot       pic x        value "N".
013600         88  Ws-Slot-Was-Found        value "Y".
013700     03  filler              pic x(2).
013800*
013900 01  WS-Accumulators.
014000     03  Wa-Total-Mins       pic s9(7)    comp-3.
014100     03  Wa-Overtime-Mins    pic s9(5)    comp-3.
014200     03  Wa-Expenses         pic s9(7)v99 comp-3.
014300     03  Wa-Productive-Days  pic s9(5)    comp.
014400     03  Wa-Recorded-Absences pic 999     comp.
014500     03  Wa-Absence-Days     pic 999      comp.
014600     03  Wa-Absence-Calc     pic s9(5)    comp.
014700     03  Wa-Existing-Bonus   pic s9(7)v99 comp-3.
014800     03  filler              pic x(2).
014900*
015000*        Summary file held in a table while it is rewritten -
015100*        moves are field by field, the Comp/Comp-3 usages in
015200*        At-Summary-Record do not survive a group move intact.
015300 01  WS-Sum-Table.
015400     03  Wst-Count           pic 999      comp.
015500     03  Wst-Match-Sub       pic 999      comp.
015600     03  Wst-Entry           occurs 300.
015700         05  Wst-Emp-Id      pic 9(5)      comp.
015800         05  Wst-Year        pic 9(4)      comp.
015900         05  Wst-Month       pic 9(2)      comp.
016000         05  Wst-Work-Days   pic 9(3).
016100         05  Wst-Absence-Days pic 9(3).
016200         05  Wst-Work-Hours  pic 9(4).
016300         05  Wst-Work-Mins   pic 9(2).
016400         05  Wst-Overtime-Min pic s9(5)    comp-3.
016500         05  Wst-Bonus       pic s9(7)v99  comp-3.
016600         05  Wst-Salary      pic s9(9)v99  comp-3.
016700         05  filler          pic x.
016800     03  filler              pic x(2).
016900*
017000 01  WS-Sub                 pic 999      comp.
017100 01  WS-Ins-Sub              pic 999      comp.
017200*
017300 linkage                 section.
017400*----------------------
017500*
017600 copy "at90ls.cob".
017700*
017800 procedure division using AT90-WS.
017900*=================================
018000*
018100 aa000-Main              section.
018200*********************************
018300*
018400     move     "N" to At90-Status.
018500     move     zero to Wa-Total-Mins Wa-Overtime-Mins Wa-Expenses.
018600     move     zero to Wa-Productive-Days Wa-Absence-Days.
018700     move     zero to Wa-Recorded-Absences.
018800     perform  bb010-Open-Files          thru bb010-Exit.
018900     perform  bb020-Find-Employee       thru bb020-Exit.
019000     if       Ws-Emp-Was-Found
019100              perform  bb030-Load-Holidays      thru bb030-Exit
019200              perform  cc010-Count-Working-Days thru cc010-Exit
019300              perform  bb035-Scan-Attendance    thru bb035-Exit
019400              perform  cc030-Derive-Absence     thru cc030-Exit
019500              perform  bb040-Load-Summaries     thru bb040-Exit
019600              perform  cc040-Compute-Salary     thru cc040-Exit
019700              perform  cc050-Write-Summary      thru cc050-Exit
019800              move     "Y" to At90-Status
019900     end-if.
020000     close    AT-Employee-File AT-Attendance-File AT-Holiday-File.
020100     goback.
020200*
020300 aa000-Exit.  exit section.
020400*
020500*****************************************************************
020600*   bb010 - Open the Employee, Attendance and Holiday files, all *
020700*           read from start to finish once each per call.        *
020800*****************************************************************
020900*
021000 bb010-Open-Files        section.
021100*********************************
021200*
021300     open     input  AT-Employee-File AT-Attendance-File
021400                      AT-Holiday-File.
021500*
021600 bb010-Exit.  exit section.
021700*
021800*****************************************************************
021900*   bb020 - Scan the Employee master for At90-Emp-Id.            *
022000*****************************************************************
022100*
022200 bb020-Find-Employee     section.
022300*********************************
022400*
022500     move     "N" to Ws-Found-Emp.
022600     perform  bb021-Read-One-Emp thru bb021-Exit
022700              until At-Emp-Eof or Ws-Emp-Was-Found.
022800*
022900 bb020-Exit.  exit section.
023000*
023100 bb021-Read-One-Emp      section.
023200*********************************
023300*
023400     read     AT-Employee-File
023500         at end
023600              move     high-values to AT-Emp-Status
023700     end-read.
023800     if       not At-Emp-Eof
023900              if       Emp-Id = At90-Emp-Id
024000                       move "Y" to Ws-Found-Emp
024100              end-if
024200     end-if.
024300*
024400 bb021-Exit.  exit section.
024500*
024600*****************************************************************
024700*   bb030 - Load every Holiday-File row into At25-Hol-Dates.     *
024800*****************************************************************
024900*
025000 bb030-Load-Holidays     section.
025100*********************************
025200*
025300     move     zero to At25-Hol-Count.
025400     perform  bb031-Read-One-Holiday thru bb031-Exit
025500              until At-Hol-Eof.
025600*
025700 bb030-Exit.  exit section.
025800*
025900 bb031-Read-One-Holiday  section.
026000*********************************
026100*
026200     read     AT-Holiday-File
026300         at end
026400              move     high-values to AT-Hol-Status
026500     end-read.
026600     if       not At-Hol-Eof
026700              add      1 to At25-Hol-Count
026800              move     Hol-Date to At25-Hol-Dates (At25-Hol-Count)
026900     end-if.
027000*
027100 bb031-Exit.  exit section.
027200*
027300*****************************************************************
027400*   cc010 - Ask At025 for the number of working days this month.*
027500*****************************************************************
027600*
027700 cc010-Count-Working-Days  section.
027800************************************
027900*
028000     move     "WD" to At25-Function.
028100     move     At90-Year  to At25-Year.
028200     move     At90-Month to At25-Month.
028300     call     "at025" using AT25-WS.
028400*
028500 cc010-Exit.  exit section.
028600*
028700*****************************************************************
028800*   bb035 - Walk the whole Attendance file accumulating this     *
028900*           employee's month: worked minutes, overtime paid,    *
029000*           expenses claimed, and the 480-min standard-day       *
029100*           credit for Vacation/Sick rows (cc020/cc022).         *
029200*****************************************************************
029300*
029400 bb035-Scan-Attendance   section.
029500*********************************
029600*
029700     perform  bb036-Read-One-Attendance thru bb036-Exit
029800              until At-Att-Eof.
029900*
030000 bb035-Exit.  exit section.
030100*
030200 bb036-Read-One-Attendance  section.
030300****************************************
030400*
030500     read     AT-Attendance-File
030600         at end
030700              move     high-values to AT-Att-Status
030800     end-read.
030900     if       not At-Att-Eof
031000              if       Att-Emp-Id    = At90-Emp-Id
031100                    and Att-Date-CCYY = At90-Year
031200                    and Att-Date-MM   = At90-Month
031300                       perform cc020-Classify-One-Row thru cc020-Exit
031400              end-if
031500     end-if.
031600*
031700 bb036-Exit.  exit section.
031800*
031900*****************************************************************
032000*   cc020 - One attendance row - Working credits the clocked     *
032100*           minutes only when both times are in, Vacation/Sick   *
032200*           credit the standard day, Holiday earns no credit,    *
032300*           Absence and an incomplete Working row both add to    *
032400*           Wa-Recorded-Absences for cc030 to deduct below.       *
032500*****************************************************************
032600*
032700 cc020-Classify-One-Row  section.
032800*********************************
032900*
033000     evaluate true
033100         when Att-Is-Vacation
033200              add      Atc-Std-Day-Mins to Wa-Total-Mins
033300              add      1 to Wa-Productive-Days
033400         when Att-Is-Sick
033500              add      Atc-Std-Day-Mins to Wa-Total-Mins
033600              add      1 to Wa-Productive-Days
033700         when Att-Is-Working
033800              perform  cc022-Classify-Working-Row thru cc022-Exit
033900         when Att-Is-Absence
034000              add      1 to Wa-Recorded-Absences
034100         when other
034200              continue
034300     end-evaluate.
034400     add      Att-Overtime-Min to Wa-Overtime-Mins.
034500     add      Att-Expenses     to Wa-Expenses.
034600*
034700 cc020-Exit.  exit section.
034800*
034900*****************************************************************
035000*   cc022 - A Working row only earns its worked-minutes credit   *
035100*           when both the check-in and check-out are on file -   *
035200*           an admin row left with just one time (Update-Check-  *
035300*           Times, or a Create-Record not yet clocked out) is     *
035400*           not a day actually worked, so it counts as an        *
035500*           unrecorded-time absence instead.                     *
035600*****************************************************************
035700*
035800 cc022-Classify-Working-Row  section.
035900*********************************
036000*
036100     if       Att-Check-In not = zero and Att-Check-Out not = zero
036200              add      Att-Work-Minutes to Wa-Total-Mins
036300              add      1 to Wa-Productive-Days
036400     else
036500              add      1 to Wa-Recorded-Absences
036600     end-if.
036700*
036800 cc022-Exit.  exit section.
036900*
037000*****************************************************************
037100*   cc030 - Absence days = expected working days less the days  *
037200*           actually recorded worked/vacation/sick, less the     *
037300*           days recorded absent (explicit 'A' rows and any       *
037400*           Working row missing a time), floor zero.              *
037500*****************************************************************
037600*
037700 cc030-Derive-Absence    section.
037800*********************************
037900*
038000     compute  Wa-Absence-Calc = At25-Work-Days-Count
038100                               - Wa-Productive-Days
038200                               - Wa-Recorded-Absences.
038300     if       Wa-Absence-Calc < zero
038400              move     zero to Wa-Absence-Days
038500     else
038600              move     Wa-Absence-Calc to Wa-Absence-Days
038700     end-if.
038800*
038900 cc030-Exit.  exit section.
039000*
039100*****************************************************************
039200*   bb040 - Load the Summary file into a table, remembering any  *
039300*           existing row's position and bonus for this employee *
039400*           and month - then, if the caller (At020's Set-Bonus)  *
039500*           sent a new bonus in At90-New-Bonus, that figure wins *
039600*           over whatever was just read off the old row.         *
039700*****************************************************************
039800*
039900 bb040-Load-Summaries    section.
040000*********************************
040100*
040200     move     zero to Wst-Count Wst-Match-Sub.
040300     move     "N"  to Ws-Found-Sum.
040400     move     zero to Wa-Existing-Bonus.
040500     open     input AT-Summary-File.
040600     if       At-Sum-Not-Found
040700              continue
040800     else
040900              perform  bb041-Read-One-Summary thru bb041-Exit
041000                       until At-Sum-Eof
041100     end-if.
041200     close    AT-Summary-File.
041300     if       At90-Has-New-Bonus
041400              move     At90-New-Bonus to Wa-Existing-Bonus
041500     end-if.
041600*
041700 bb040-Exit.  exit section.
041800*
041900 bb041-Read-One-Summary  section.
042000*********************************
042100*
042200     read     AT-Summary-File
042300         at end
042400              move     high-values to AT-Sum-Status
042500     end-read.
042600     if       not At-Sum-Eof
042700              add      1 to Wst-Count
042800              move     Sum-Emp-Id    to Wst-Emp-Id (Wst-Count)
042900              move     Sum-Year      to Wst-Year (Wst-Count)
043000              move     Sum-Month     to Wst-Month (Wst-Count)
043100              move     Sum-Work-Days to Wst-Work-Days (Wst-Count)
043200              move     Sum-Absence-Days
043300                    to Wst-Absence-Days (Wst-Count)
043400              move     Sum-Work-Hours to Wst-Work-Hours (Wst-Count)
043500              move     Sum-Work-Mins  to Wst-Work-Mins (Wst-Count)
043600              move     Sum-Overtime-Min
043700                    to Wst-Overtime-Min (Wst-Count)
043800              move     Sum-Bonus     to Wst-Bonus (Wst-Count)
043900              move     Sum-Salary    to Wst-Salary (Wst-Count)
044000              if       Sum-Emp-Id = At90-Emp-Id
044100                    and Sum-Year  = At90-Year
044200                    and Sum-Month = At90-Month
044300                       move     "Y"       to Ws-Found-Sum
044400                       move     Wst-Count to Wst-Match-Sub
044500                       move     Sum-Bonus to Wa-Existing-Bonus
044600              end-if
044700     end-if.
044800*
044900 bb041-Exit.  exit section.
045000*
045100*****************************************************************
045200*   cc040 - Salary = payable minutes * rate + expenses + bonus,  *
045300*           via At025 so every caller rounds the same way.       *
045400*****************************************************************
045500*
045600 cc040-Compute-Salary    section.
045700*********************************
045800*
045900     move     "SL" to At25-Function.
046000     move     Wa-Total-Mins     to At25-Total-Minutes.
046100     move     Wa-Overtime-Mins  to At25-Overtime-Min.
046200     move     Emp-Minute-Cost   to At25-Minute-Cost.
046300     move     Wa-Expenses       to At25-Expenses.
046400     move     Wa-Existing-Bonus to At25-Bonus.
046500     call     "at025" using AT25-WS.
046600*
046700 cc040-Exit.  exit section.
046800*
046900*****************************************************************
047000*   cc050 - Place the new figures in the table (overwrite if     *
047100*           found, insert in ascending Emp-Id/Year/Month order   *
047200*           if not), then rewrite the whole Summary file from    *
047300*           the table.                                           *
047400* 22/02/26 vbc - Was a plain end-of-table append, broke the      *
047500*                file's key order whenever a new emp/month was   *
047600*                built out of sequence; now shifts the tail up   *
047700*                to open the right slot, same idiom as At010's   *
047800*                Cc025/Cc026/Cc027.                               *
047900*****************************************************************
048000 cc050-Write-Summary     section.
048100*********************************
048200*
048300     if       not Ws-Sum-Was-Found
048400              perform  cc052-Find-Insert-Slot thru cc052-Exit
048500              perform  cc053-Shift-One-Slot-Up thru cc053-Exit
048600                       varying WS-Sub from Wst-Count by -1
048700                       until WS-Sub < WS-Ins-Sub
048800              add      1 to Wst-Count
048900              move     WS-Ins-Sub to Wst-Match-Sub
049000     end-if.
049100     move     At90-Emp-Id to Wst-Emp-Id (Wst-Match-Sub).
049200     move     At90-Year   to Wst-Year  (Wst-Match-Sub).
049300     move     At90-Month  to Wst-Month (Wst-Match-Sub).
049400     move     Wa-Productive-Days
049500           to Wst-Work-Days (Wst-Match-Sub).
049600     move     Wa-Absence-Days to Wst-Absence-Days (Wst-Match-Sub).
049700     divide   Wa-Total-Mins by 60
049800              giving Wst-Work-Hours (Wst-Match-Sub)
049900              remainder Wst-Work-Mins (Wst-Match-Sub).
050000     move     Wa-Overtime-Mins to Wst-Overtime-Min (Wst-Match-Sub).
050100     move     Wa-Existing-Bonus to Wst-Bonus (Wst-Match-Sub).
050200     move     At25-Total-Salary to Wst-Salary (Wst-Match-Sub).
050300     open     output AT-Summary-File.
050400     move     1 to WS-Sub.
050500     perform  cc051-Rewrite-One-Row thru cc051-Exit
050600              varying WS-Sub from 1 by 1
050700              until WS-Sub > Wst-Count.
050800     close    AT-Summary-File.
050900*
051000 cc050-Exit.  exit section.
051100*
051200 cc052-Find-Insert-Slot  section.
051300*********************************
051400*
051500     move     "N" to Ws-Found-Slot.
051600     perform  cc054-Test-One-Slot thru cc054-Exit
051700              varying WS-Ins-Sub from 1 by 1
051800              until WS-Ins-Sub > Wst-Count or Ws-Slot-Was-Found.
051900*
052000 cc052-Exit.  exit section.
052100*
052200 cc054-Test-One-Slot     section.
052300*********************************
052400*
052500     if       Wst-Emp-Id (WS-Ins-Sub) > At90-Emp-Id
052600           or (Wst-Emp-Id (WS-Ins-Sub) = At90-Emp-Id
052700           and Wst-Year (WS-Ins-Sub)   > At90-Year)
052800           or (Wst-Emp-Id (WS-Ins-Sub) = At90-Emp-Id
052900           and Wst-Year (WS-Ins-Sub)   = At90-Year
053000           and Wst-Month (WS-Ins-Sub)  > At90-Month)
053100              move     "Y" to Ws-Found-Slot
053200     end-if.
053300*
053400 cc054-Exit.  exit section.
053500*
053600 cc053-Shift-One-Slot-Up section.
053700*********************************
053800*
053900     move     Wst-Entry (WS-Sub) to Wst-Entry (WS-Sub + 1).
054000*
054100 cc053-Exit.  exit section.
054200*
054300 cc051-Rewrite-One-Row   section.
054400*********************************
054500*
054600     move     Wst-Emp-Id (WS-Sub)        to Sum-Emp-Id.
054700     move     Wst-Year (WS-Sub)          to Sum-Year.
054800     move     Wst-Month (WS-Sub)         to Sum-Month.
054900     move     Wst-Work-Days (WS-Sub)     to Sum-Work-Days.
055000     move     Wst-Absence-Days (WS-Sub)  to Sum-Absence-Days.
055100     move     Wst-Work-Hours (WS-Sub)    to Sum-Work-Hours.
055200     move     Wst-Work-Mins (WS-Sub)     to Sum-Work-Mins.
055300     move     Wst-Overtime-Min (WS-Sub)  to Sum-Overtime-Min.
055400     move     Wst-Bonus (WS-Sub)         to Sum-Bonus.
055500     move     Wst-Salary (WS-Sub)        to Sum-Salary.
055600     write    AT-Summary-Record.
055700*
055800 cc051-Exit.  exit section.
