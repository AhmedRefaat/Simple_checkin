000100*****************************************************************
000200*                                                                *
000300*                Full Attendance History Report                 *
000400*                                                                *
000500*      Prints every Monthly-Summary row on file for one         *
000600*      employee, oldest period first, with a cumulative         *
000700*      totals line at the end.                                  *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400      program-id.         at040.
001500*
001600*    Author.             A Farouk, 11/04/1985
001700*                        For the company payroll office.
001800*
001900*    Installation.       Head Office Data Processing.
002000*
002100*    Date-Written.       11/04/1985.
002200*
002300*    Date-Compiled.
002400*
002500*    Security.           Payroll - Restricted.
002600*
002700*    Remarks.            One Req-Is-History card per employee
002800*                        wanted; Req-Is-Monthly and Req-Is-Sweep
002900*                        cards are ignored here, that is At030's
003000*                        job. Since the Summary file is written in
003100*                        ascending Emp-Id+Year+Month order, a
003200*                        matching employee's rows already arrive
003300*                        oldest first with no sort step needed.
003400*
003500*    Version.            See Prog-Name in Ws.
003600*
003700*    Files used.         At-Request-File    (input)
003800*                        At-Employee-File   (input)
003900*                        At-Summary-File    (input)
004000*                        At-Print-File      (output, Report Writer)
004100*
004200*    Error messages used.
004300*                        AT401 Unknown employee
004400*                        AT402 No history held for employee
004500*
004600* Changes:
004700* 11/04/85 af  - 1.0.00 Created - ran after the year end GL close
004800*                       to give each department its leaver history.
004900* 19/07/94 af  -    .01 Cumulative totals line added at the foot,
005000*                       finance were re-adding the column by hand.
005100* 11/03/99 mjk -    .02 Y2K - Sum-Year now printed full 4 digits
005200*                       throughout, was 2 digit edit picture.
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration           section.
005800 special-names.
005900     C01 is Top-Of-Form.
006000*
006100 input-output            section.
006200 file-control.
006300     copy "selatreq.cob".
006400     copy "selatemp.cob".
006500     copy "selatsum.cob".
006600     copy "selatprn.cob".
006700*
006800 data                    division.
006900*================================
007000*
007100 file                    section.
007200*
007300 copy "fdatreq.cob".
007400 copy "fdatemp.cob".
007500 copy "fdatsum.cob".
007600*
007700 fd  AT-Print-File
007800     reports are AT-History-Report.
007900*
008000 working-storage         section.
008100*-----------------------
008200 77  Prog-Name           pic x(16)    value "AT040 (1.0.02)".
008300*
008400 01  AT-Req-Status       pic xx.
008500     88  At-Req-Ok                   value "00".
008600     88  At-Req-Eof                  value "10".
008700*
008800 01  AT-Emp-Status       pic xx.
008900     88  At-Emp-Ok                   value "00".
009000     88  At-Emp-Eof                  value "10".
009100*
009200 01  AT-Sum-Status       pic xx.
009300     88  At-Sum-Ok                   value "00".
009400     88  At-Sum-Eof                  value "10".
009500     88  At-Sum-Not-Found            value "35".
009600*
009700 01  AT-Prn-Status       pic xx.
009800     88  At-Prn-Ok                   value "00".
009900*
010000 01  WS-Switches.
010100     03  Ws-Found-Emp        pic x        value "N".
010200         88  Ws-Emp-Was-Found         value "Y".
010300     03  Ws-Any-History      pic x        value "N".
010400         88  Ws-History-Was-Found     value "Y".
010500     03  filler              pic x(2).
010600*
010700 01  WS-Month-Names.
010800     03  filler              pic x(9)     value "January".
010900     03  filler              pic x(9)     value "February".
011000     03  filler              pic x(9)     value "March".
011100     03  filler              pic x(9)     value "April".
011200     03  filler              pic x(9)     value "May".
011300     03  filler              pic x(9)     value "June".
011400     03  filler              pic x(9)     value "July".
011500     03  filler              pic x(9)     value "August".
011600     03  filler              pic x(9)     value "September".
011700     03  filler              pic x(9)     value "October".
011800     03  filler              pic x(9)     value "November".
011900     03  filler              pic x(9)     value "December".
012000 01  WS-Month-Names-X redefines WS-Month-Names.
012100     03  Wmn-Name            pic x(9)     occurs 12.
012200*
012300 01  WS-Sub                 pic 99       comp.
012400*
012500 01  WS-Report-Fields.
012600     03  Rf-Emp-Id           pic 9(5)     comp.
012700     03  Rf-Emp-Name         pic x(30).
012800     03  Rf-Month-Name       pic x(9).
012900     03  filler              pic x(2).
013000*
013100*        Wpd-Combined - Sum-Year+Sum-Month as one 6 digit figure,
013200*        kept handy for any later sort/merge step on this report.
013300*        No filler on either 01 - the R-view must stay the same
013400*        6 bytes as the base group.
013500 01  WS-Period-Display.
013600     03  Wpd-Year            pic 9(4).
013700     03  Wpd-Month           pic 99.
013800 01  WS-Period-Display-R redefines WS-Period-Display.
013900     03  Wpd-Combined        pic 9(6).
014000*
014100 01  WS-Detail-Split.
014200     03  Wd-Det-Hours        pic 9(4)     comp.
014300     03  Wd-Det-Mins         pic 99       comp.
014400     03  filler              pic x(2).
014500*
014600 01  WS-Cumulative.
014700     03  Wc-Work-Days        pic 9(5)     comp.
014800     03  Wc-Absence-Days     pic 9(5)     comp.
014900     03  Wc-Total-Minutes    pic s9(9)    comp.
015000     03  Wc-Total-Hours      pic 9(7)     comp.
015100     03  Wc-Total-Mins       pic 99       comp.
015200     03  Wc-Overtime-Min     pic s9(7)    comp-3.
015300     03  Wc-Bonus            pic s9(9)v99 comp-3.
015400     03  Wc-Salary           pic s9(11)v99 comp-3.
015500     03  filler              pic x(2).
015600*
015700 01  WS-Messages.
015800     03  AT401               pic x(30)
015900             value "AT401 UNKNOWN EMPLOYEE".
016000     03  AT402               pic x(40)
016100             value "AT402 NO HISTORY HELD FOR EMPLOYEE".
016200     03  filler              pic x(4).
016300*
016400 report                 section.
016500*------------------------
016600*
016700 RD  AT-History-Report
016800     control      Rf-Emp-Id
016900     Page Limit   56
017000     Heading      1
017100     First Detail 7
017200     Last  Detail 52.
017300*
017400 01  Report-Page-Head Type Page Heading.
017500     03  line  1.
017600         05  col   1     pic x(16)   source Prog-Name.
017700         05  col  50     pic x(26)   value "Full Attendance History".
017800         05  col 122     pic x(5)    value "Page ".
017900         05  col 127     pic zz9     source Page-Counter.
018000     03  line  2.
018100         05  col  50     pic x(26)   value "----------------------------".
018200*
018300 01  Report-Emp-Head Type Control Heading Rf-Emp-Id line plus 2.
018400     03  line plus 1.
018500         05  col   1     pic x(13)   value "Employee No  ".
018600         05  col  14     pic 9(5)    source Rf-Emp-Id.
018700         05  col  22     pic x(30)   source Rf-Emp-Name.
018800     03  line plus 2.
018900         05  col   1                 value "Period".
019000         05  col  18                 value "Wrk-Days".
019100         05  col  28                 value "Abs-Days".
019200         05  col  38                 value "Time".
019300         05  col  49                 value "Overtime".
019400         05  col  60                 value "Bonus".
019500         05  col  72                 value "Salary".
019600*
019700 01  Sum-Detail-Line type is detail.
019800     03  line plus 1.
019900         05  col   1     pic x(9)     source Rf-Month-Name.
020000         05  col  11     pic 9(4)     source Sum-Year.
020100         05  col  18     pic zz9      source Sum-Work-Days.
020200         05  col  28     pic zz9      source Sum-Absence-Days.
020300         05  col  38     pic zzz9     source Wd-Det-Hours.
020400         05  col  42     pic x        value ":".
020500         05  col  43     pic 99       source Wd-Det-Mins.
020600         05  col  49     pic -zzzz    source Sum-Overtime-Min.
020700         05  col  60     pic -zzzz9.99 source Sum-Bonus.
020800         05  col  72     pic zz,zzz9.99 source Sum-Salary.
020900*
021000 01  Emp-Footing-Block type control footing Rf-Emp-Id line plus 2.
021100     03  line plus 1.
021200         05  col   1     pic x(24)   value "CUMULATIVE TOTALS-EMP".
021300     03  line plus 1.
021400         05  col   1     pic x(9)    value "All Prds".
021500         05  col  18     pic zzz9    source Wc-Work-Days.
021600         05  col  28     pic zzz9    source Wc-Absence-Days.
021700         05  col  38     pic zzzz9   source Wc-Total-Hours.
021800         05  col  43     pic x       value ":".
021900         05  col  44     pic 99      source Wc-Total-Mins.
022000         05  col  49     pic -zzzzz  source Wc-Overtime-Min.
022100         05  col  60     pic -zzzz9.99 source Wc-Bonus.
022200         05  col  72     pic zz,zzz9.99 source Wc-Salary.
022300*
022400 procedure division.
022500*====================
022600*
022700 aa000-Main              section.
022800*********************************
022900*
023000     perform  bb005-Open-Files        thru bb005-Exit.
023100     initiate AT-History-Report.
023200     perform  bb010-Process-Request   thru bb010-Exit
023300              until At-Req-Eof.
023400     terminate AT-History-Report.
023500     close    AT-Request-File AT-Print-File.
023600     goback.
023700*
023800 aa000-Exit.  exit section.
023900*
024000*****************************************************************
024100*   bb005 - Open everything for input save the Print file, which *
024200*           Report Writer needs opened Output.                    *
024300*****************************************************************
024400*
024500 bb005-Open-Files        section.
024600*********************************
024700*
024800     open     input AT-Request-File.
024900     open     output AT-Print-File.
025000*
025100 bb005-Exit.  exit section.
025200*
025300*****************************************************************
025400*   bb010 - One request card. Only a History card does anything  *
025500*           here - Monthly and Sweep cards belong to At030.       *
025600*****************************************************************
025700*
025800 bb010-Process-Request   section.
025900*********************************
026000*
026100     perform  bb011-Read-One-Req thru bb011-Exit.
026200     if       not At-Req-Eof and Req-Is-History
026300              perform  aa050-Report-History thru aa050-Exit
026400     end-if.
026500*
026600 bb010-Exit.  exit section.
026700*
026800 bb011-Read-One-Req      section.
026900*********************************
027000*
027100     read     AT-Request-File
027200         at end
027300              move     high-values to AT-Req-Status
027400     end-read.
027500*
027600 bb011-Exit.  exit section.
027700*
027800*****************************************************************
027900*   aa050 - Report-History - find the employee, scan the whole   *
028000*           Summary file for their rows (already in ascending    *
028100*           Year+Month order on disk), print each one and the    *
028200*           cumulative totals footer.                              *
028300*****************************************************************
028400*
028500 aa050-Report-History    section.
028600*********************************
028700*
028800     move     Req-Emp-Id to Rf-Emp-Id.
028900     perform  cc010-Find-Employee thru cc010-Exit.
029000     if       not Ws-Emp-Was-Found
029100              display  AT401 " " Req-Emp-Id
029200     else
029300              move     zero to Wc-Work-Days Wc-Absence-Days
029400              move     zero to Wc-Total-Minutes Wc-Overtime-Min
029500              move     zero to Wc-Bonus Wc-Salary
029600              move     "N"  to Ws-Any-History
029700              open     input AT-Summary-File
029800              perform  bb020-Scan-One-Summary thru bb020-Exit
029900                       until At-Sum-Eof
030000              close    AT-Summary-File
030100              if       Ws-History-Was-Found
030200                       perform cc030-Split-Total-Minutes
030300                               thru cc030-Exit
030400                       generate Emp-Footing-Block
030500              else
030600                       display AT402 " " Req-Emp-Id
030700              end-if
030800     end-if.
030900*
031000 aa050-Exit.  exit section.
031100*
031200*****************************************************************
031300*   cc010 - Scan the Employee file for Rf-Emp-Id.                 *
031400*****************************************************************
031500*
031600 cc010-Find-Employee     section.
031700*********************************
031800*
031900     move     "N" to Ws-Found-Emp.
032000     open     input AT-Employee-File.
032100     perform  cc011-Read-One-Emp thru cc011-Exit
032200              until At-Emp-Eof or Ws-Emp-Was-Found.
032300     close    AT-Employee-File.
032400*
032500 cc010-Exit.  exit section.
032600*
032700 cc011-Read-One-Emp      section.
032800*********************************
032900*
033000     read     AT-Employee-File
033100         at end
033200              move     high-values to AT-Emp-Status
033300     end-read.
033400     if       not At-Emp-Eof
033500              if       Emp-Id = Rf-Emp-Id
033600                       move     "Y" to Ws-Found-Emp
033700                       move     Emp-Name to Rf-Emp-Name
033800              end-if
033900     end-if.
034000*
034100 cc011-Exit.  exit section.
034200*
034300*****************************************************************
034400*   bb020 - One Summary row. Every row belonging to Rf-Emp-Id is *
034500*           printed and folded into the cumulative totals; once  *
034600*           the employee's block of rows has been passed the     *
034700*           scan keeps reading to true end of file, there is no  *
034800*           key to stop early on a sequential scan of everyone.   *
034900*****************************************************************
035000*
035100 bb020-Scan-One-Summary  section.
035200*********************************
035300*
035400     read     AT-Summary-File
035500         at end
035600              move     high-values to AT-Sum-Status
035700     end-read.
035800     if       not At-Sum-Eof
035900              if       Sum-Emp-Id = Rf-Emp-Id
036000                       move     "Y" to Ws-Any-History
036100                       perform  cc020-Print-One-Row thru cc020-Exit
036200              end-if
036300     end-if.
036400*
036500 bb020-Exit.  exit section.
036600*
036700*****************************************************************
036800*   cc020 - Print one Summary row and roll its figures into the  *
036900*           cumulative totals.                                    *
037000*****************************************************************
037100*
037200 cc020-Print-One-Row     section.
037300*********************************
037400*
037500     move     Sum-Month to WS-Sub.
037600     move     Wmn-Name (WS-Sub) to Rf-Month-Name.
037700     move     Sum-Year  to Wpd-Year.
037800     move     Sum-Month to Wpd-Month.
037900     move     Sum-Work-Hours to Wd-Det-Hours.
038000     move     Sum-Work-Mins  to Wd-Det-Mins.
038100     generate Sum-Detail-Line.
038200     add      Sum-Work-Days    to Wc-Work-Days.
038300     add      Sum-Absence-Days to Wc-Absence-Days.
038400     compute  Wc-Total-Minutes = Wc-Total-Minutes
038500                                + (Sum-Work-Hours * 60) + Sum-Work-Mins.
038600     add      Sum-Overtime-Min to Wc-Overtime-Min.
038700     add      Sum-Bonus        to Wc-Bonus.
038800     add      Sum-Salary       to Wc-Salary.
038900*
039000 cc020-Exit.  exit section.
039100*
039200*****************************************************************
039300*   cc030 - Split the rolled-up cumulative minutes back into      *
039400*           whole hours plus a residual minutes figure for the    *
039500*           footer.                                                *
039600*****************************************************************
039700*
039800 cc030-Split-Total-Minutes  section.
039900*************************************
040000*
040100     divide   Wc-Total-Minutes by 60
040200              giving Wc-Total-Hours remainder Wc-Total-Mins.
040300*
040400 cc030-Exit.  exit section.
