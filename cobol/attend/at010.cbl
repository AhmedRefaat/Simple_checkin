000100*****************************************************************
000200*                                                                *
000300*                 Check-In / Check-Out Posting                  *
000400*                                                                *
000500*      Reads the daily clock-card stream (check-in, check-out   *
000600*      and expense/comment transactions) and applies each one   *
000700*      to the Attendance file, one employee-day per record.     *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400      program-id.         at010.
001500*
001600*    Author.             A Farouk, 08/12/1984
001700*                        For the company payroll office.
001800*
001900*    Installation.       Head Office Data Processing.
002000*
002100*    Date-Written.       08/12/1984.
002200*
002300*    Date-Compiled.
002400*
002500*    Security.           Payroll - Restricted.
002600*
002700*    Remarks.            Start-of-day run.  Reads Posting-Trans-File
002800*                        in arrival order and posts each row against
002900*                        the Attendance file: Checkin starts a day's
003000*                        record, Checkout completes it and derives the
003100*                        worked minutes, Expense replaces the day's
003200*                        claimed expenses and comments.  Bad rows are
003300*                        counted and listed on Sysout, never stop the
003400*                        run - see AT0nn messages below.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*
003800*    Called modules.     At025 - calculation engine.
003900*
004000*    Files used.         At-Posting-Trans-File (input)
004100*                        At-Employee-File      (input)
004200*                        At-Attendance-File    (input then output)
004300*
004400*    Error messages used.
004500*                        AT001 Unknown employee
004600*                        AT002 Already checked in
004700*                        AT003 No check-in for checkout
004800*                        AT004 Already checked out
004900*                        AT005 Checkout not after checkin
005000*                        AT006 No attendance row for expense posting
005100*                        AT007 Expenses negative, rejected
005200*                        AT008 Attendance table full, row dropped
005300*
005400* Changes:
005500* 08/12/84 af  - 1.0.00 Created - this replaces the old Start-Of-Day
005600*                       CRT screen, clock cards now come in as a
005700*                       batch stream instead of being keyed live.
005800* 14/05/91 af  -    .01 Checkout now rejects check-out <= check-in,
005900*                       a faulty clock had posted a same-minute pair.
006000* 09/02/96 mjk -    .02 Expense postings no longer require a prior
006100*                       Checkout, comments-only rows were being
006200*                       bounced.
006300* 28/07/99 mjk -    .03 Y2K - Att-Date/Pt-Date now compared as full
006400*                       4 digit years, century no longer assumed 19.
006500* 15/03/26 vbc -    .04 Attendance-table size raised 400 to 900, ran
006600*                       out of room on the first full-year reload.
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration           section.
007200 special-names.
007300     C01 is Top-Of-Form.
007400*
007500 input-output            section.
007600 file-control.
007700     copy "selattrn.cob".
007800     copy "selatemp.cob".
007900     copy "selatatt.cob".
008000*
008100 data                    division.
008200*================================
008300*
008400 file                    section.
008500*
008600 copy "fdattrn.cob".
008700 copy "fdatemp.cob".
008800 copy "fdatatt.cob".
008900*
009000 working-storage         section.
009100*-----------------------
009200 77  Prog-Name           pic x(16)    value "AT010 (1.0.04)".
009300*
009400 01  AT-Pt-Status        pic xx.
009500     88  At-Pt-Ok                    value "00".
009600     88  At-Pt-Eof                   value "10".
009700*
009800 01  AT-Emp-Status       pic xx.
009900     88  At-Emp-Ok                   value "00".
010000     88  At-Emp-Eof                  value "10".
010100*
010200 01  AT-Att-Status       pic xx.
010300     88  At-Att-Ok                   value "00".
010400     88  At-Att-Eof                  value "10".
010500     88  At-Att-Not-Found            value "35".
010600*
010700 copy "atcalc.cob".
010800*
010900 01  WS-Switches.
011000     03  Ws-Found-Emp        pic x        value "N".
011100         88  Ws-Emp-Was-Found         value "Y".
011200     03  Ws-Found-Row        pic x        value "N".
011300         88  Ws-Row-Was-Found         value "Y".
011400     03  Ws-Row-Is-New       pic x        value "N".
011500         88  Ws-Row-Needs-Adding      value "Y".
011600     03  Ws-Found-Slot       pic x        value "N".
011700         88  Ws-Slot-Was-Found        value "Y".
011800     03  filler              pic x(2).
011900*
012000 01  WS-Counts.
012100     03  Wc-Posted           pic 9(5)     comp  value zero.
012200     03  Wc-Rejected         pic 9(5)     comp  value zero.
012300     03  filler              pic x(2).
012400*
012500*        Attendance file held in a table while the day's postings
012600*        are applied - moves are field by field, the Comp/Comp-3
012700*        usages in At-Attendance-Record do not survive a group move
012800*        intact (same rule AT090 follows for the Summary file).
012900 01  WS-Att-Table.
013000     03  Wat-Count           pic 9(4)      comp.
013100     03  Wat-Match-Sub       pic 9(4)      comp.
013200     03  Wat-Entry           occurs 900.
013300         05  Wat-Emp-Id      pic 9(5)      comp.
013400*            Wat-Date-X - the row's date split to parts, same habit
013500*            as the on-disk Attendance record uses.
013600         05  Wat-Date        pic 9(8)      comp.
013700         05  Wat-Date-X redefines Wat-Date.
013800             07  Watd-CCYY   pic 9(4).
013900             07  Watd-MM     pic 9(2).
014000             07  Watd-DD     pic 9(2).
014100         05  Wat-Check-In    pic 9(4).
014200         05  Wat-Check-Out   pic 9(4).
014300         05  Wat-Work-Minutes pic 9(4).
014400         05  Wat-Overtime-Min pic s9(4)    comp-3.
014500         05  Wat-Expenses    pic 9(5)v99   comp-3.
014600         05  Wat-Day-Type    pic x.
014700         05  Wat-Late-Flag   pic x.
014800         05  Wat-Comments    pic x(60).
014900         05  filler          pic x.
015000     03  filler              pic x(2).
015100*
015200 01  WS-Sub                 pic 9(4)      comp.
015300 01  WS-Ins-Sub              pic 9(4)      comp.
015400*
015500 01  WS-Messages.
015600     03  AT001               pic x(30)
015700             value "AT001 UNKNOWN EMPLOYEE".
015800     03  AT002               pic x(30)
015900             value "AT002 ALREADY CHECKED IN".
016000     03  AT003               pic x(30)
016100             value "AT003 NO CHECK-IN FOR CHECKOUT".
016200     03  AT004               pic x(30)
016300             value "AT004 ALREADY CHECKED OUT".
016400     03  AT005               pic x(30)
016500             value "AT005 CHECKOUT NOT AFTER CHECKIN".
016600     03  AT006               pic x(30)
016700             value "AT006 NO ROW FOR EXPENSE".
016800     03  AT007               pic x(30)
016900             value "AT007 EXPENSES NEGATIVE".
017000     03  AT008               pic x(30)
017100             value "AT008 ATTENDANCE TABLE FULL".
017200     03  WS-Message-Line     pic x(60).
017300     03  filler              pic x(4).
017400*
017500 procedure division.
017600*====================
017700*
017800 aa000-Main              section.
017900*********************************
018000*
018100     move     zero to Wc-Posted Wc-Rejected.
018200     perform  bb005-Open-Files          thru bb005-Exit.
018300     perform  bb007-Load-Attendance     thru bb007-Exit.
018400     perform  bb010-Process-Trans       thru bb010-Exit
018500              until At-Pt-Eof.
018600     perform  cc030-Rewrite-Attendance  thru cc030-Exit.
018700     close    AT-Posting-Trans-File AT-Employee-File.
018800     display  "AT010 POSTED  " Wc-Posted   " REJECTED " Wc-Rejected.
018900     goback.
019000*
019100 aa000-Exit.  exit section.
019200*
019300*****************************************************************
019400*   bb005 - Open the Posting-Trans and Employee files, both read *
019500*           start to finish once per run.                        *
019600*****************************************************************
019700*
019800 bb005-Open-Files        section.
019900*********************************
020000*
020100     open     input  AT-Posting-Trans-File AT-Employee-File.
020200*
020300 bb005-Exit.  exit section.
020400*
020500*****************************************************************
020600*   bb007 - Load the whole Attendance file into Wat-Entry so     *
020700*           today's postings can find, update or add a row       *
020800*           before the file is rewritten at cc030.                *
020900*****************************************************************
021000*
021100 bb007-Load-Attendance   section.
021200*********************************
021300*
021400     move     zero to Wat-Count Wat-Match-Sub.
021500     open     input AT-Attendance-File.
021600     if       At-Att-Not-Found
021700              continue
021800     else
021900              perform  bb008-Read-One-Att thru bb008-Exit
022000                       until At-Att-Eof
022100     end-if.
022200     close    AT-Attendance-File.
022300*
022400 bb007-Exit.  exit section.
022500*
022600 bb008-Read-One-Att      section.
022700*********************************
022800*
022900     read     AT-Attendance-File
023000         at end
023100              move     high-values to AT-Att-Status
023200     end-read.
023300     if       not At-Att-Eof
023400              if       Wat-Count < 900
023500                       add      1 to Wat-Count
023600                       perform  bb009-Copy-Att-To-Table thru bb009-Exit
023700              else
023800                       display  AT008 " " Att-Emp-Id " " Att-Date
023900                       add      1 to Wc-Rejected
024000              end-if
024100     end-if.
024200*
024300 bb008-Exit.  exit section.
024400*
024500 bb009-Copy-Att-To-Table section.
024600*********************************
024700*
024800     move     Att-Emp-Id       to Wat-Emp-Id (Wat-Count).
024900     move     Att-Date         to Wat-Date (Wat-Count).
025000     move     Att-Check-In     to Wat-Check-In (Wat-Count).
025100     move     Att-Check-Out    to Wat-Check-Out (Wat-Count).
025200     move     Att-Work-Minutes to Wat-Work-Minutes (Wat-Count).
025300     move     Att-Overtime-Min to Wat-Overtime-Min (Wat-Count).
025400     move     Att-Expenses     to Wat-Expenses (Wat-Count).
025500     move     Att-Day-Type     to Wat-Day-Type (Wat-Count).
025600     move     Att-Late-Flag    to Wat-Late-Flag (Wat-Count).
025700     move     Att-Comments     to Wat-Comments (Wat-Count).
025800*
025900 bb009-Exit.  exit section.
026000*
026100*****************************************************************
026200*   bb010 - One Posting-Trans record, dispatched on Pt-Action.   *
026300*****************************************************************
026400*
026500 bb010-Process-Trans     section.
026600*********************************
026700*
026800     perform  bb011-Read-One-Trans thru bb011-Exit.
026900     if       not At-Pt-Eof
027000              perform  cc010-Find-Employee thru cc010-Exit
027100              if       not Ws-Emp-Was-Found
027200                       display  AT001 " " Pt-Emp-Id
027300                       add      1 to Wc-Rejected
027400              else
027500                       evaluate true
027600                           when Pt-Is-Checkin
027700                                perform bb020-Do-Checkin thru bb020-Exit
027800                           when Pt-Is-Checkout
027900                                perform bb030-Do-Checkout thru bb030-Exit
028000                           when Pt-Is-Expense
028100                                perform bb040-Do-Expense thru bb040-Exit
028200                       end-evaluate
028300              end-if
028400     end-if.
028500*
028600 bb010-Exit.  exit section.
028700*
028800 bb011-Read-One-Trans    section.
028900*********************************
029000*
029100     read     AT-Posting-Trans-File
029200         at end
029300              move     high-values to AT-Pt-Status
029400     end-read.
029500*
029600 bb011-Exit.  exit section.
029700*
029800*****************************************************************
029900*   cc010 - Scan the Employee master for Pt-Emp-Id.  Every       *
030000*           posting in this run is small enough that a table of  *
030100*           employees would be no faster, so a fresh scan is     *
030200*           made of the Employee file's copy held open in Input. *
030300*****************************************************************
030400*
030500 cc010-Find-Employee     section.
030600*********************************
030700*
030800     move     "N" to Ws-Found-Emp.
030900     close    AT-Employee-File.
031000     open     input AT-Employee-File.
031100     perform  cc011-Read-One-Emp thru cc011-Exit
031200              until At-Emp-Eof or Ws-Emp-Was-Found.
031300*
031400 cc010-Exit.  exit section.
031500*
031600 cc011-Read-One-Emp      section.
031700*********************************
031800*
031900     read     AT-Employee-File
032000         at end
032100              move     high-values to AT-Emp-Status
032200     end-read.
032300     if       not At-Emp-Eof
032400              if       Emp-Id = Pt-Emp-Id
032500                       move "Y" to Ws-Found-Emp
032600              end-if
032700     end-if.
032800*
032900 cc011-Exit.  exit section.
033000*
033100*****************************************************************
033200*   bb020 - Checkin: reject a second check-in for the day,       *
033300*           otherwise start (or re-use an Absence/Holiday) row,  *
033400*           set the check-in time, day type W and the late flag. *
033500*****************************************************************
033600*
033700 bb020-Do-Checkin        section.
033800*********************************
033900*
034000     perform  cc020-Find-Att-Row thru cc020-Exit.
034100     if       Ws-Row-Was-Found and Wat-Check-In (Wat-Match-Sub) > zero
034200              display  AT002 " " Pt-Emp-Id " " Pt-Date
034300              add      1 to Wc-Rejected
034400     else
034500              if       not Ws-Row-Was-Found
034600                       perform cc025-Add-New-Row thru cc025-Exit
034700              end-if
034800              move     Pt-Time to Wat-Check-In (Wat-Match-Sub)
034900              move     "W"     to Wat-Day-Type (Wat-Match-Sub)
035000              move     "LT"    to At25-Function
035100              move     Pt-Time to At25-Check-In
035200              perform  cc040-Test-Late thru cc040-Exit
035300              add      1 to Wc-Posted
035400     end-if.
035500*
035600 bb020-Exit.  exit section.
035700*
035800*****************************************************************
035900*   bb030 - Checkout: reject with no check-in, an earlier        *
036000*           check-out already posted, or check-out not strictly  *
036100*           after check-in.  Otherwise store the time and ask    *
036200*           At025 for the worked minutes.  Overtime stays zero,  *
036300*           it is set by the admin run, never by the clock card. *
036400*****************************************************************
036500*
036600 bb030-Do-Checkout       section.
036700*********************************
036800*
036900     perform  cc020-Find-Att-Row thru cc020-Exit.
037000     if       not Ws-Row-Was-Found or Wat-Check-In (Wat-Match-Sub) = zero
037100              display  AT003 " " Pt-Emp-Id " " Pt-Date
037200              add      1 to Wc-Rejected
037300     else
037400         if   Wat-Check-Out (Wat-Match-Sub) > zero
037500              display  AT004 " " Pt-Emp-Id " " Pt-Date
037600              add      1 to Wc-Rejected
037700         else
037800             if  Pt-Time not > Wat-Check-In (Wat-Match-Sub)
037900                 display  AT005 " " Pt-Emp-Id " " Pt-Date
038000                 add      1 to Wc-Rejected
038100             else
038200                 move     Pt-Time to Wat-Check-Out (Wat-Match-Sub)
038300                 move     "TD"    to At25-Function
038400                 move     Wat-Check-In (Wat-Match-Sub)
038500                                   to At25-Check-In
038600                 move     Pt-Time to At25-Check-Out
038700                 call     "at025" using AT25-WS
038800                 move     At25-Work-Minutes
038900                                to Wat-Work-Minutes (Wat-Match-Sub)
039000                 move     zero   to Wat-Overtime-Min (Wat-Match-Sub)
039100                 add      1 to Wc-Posted
039200             end-if
039300         end-if
039400     end-if.
039500*
039600 bb030-Exit.  exit section.
039700*
039800*****************************************************************
039900*   bb040 - Expense/comment update: the amount replaces whatever *
040000*           was there, it does not add to it.  A row must exist  *
040100*           for the day - an expense with no clock activity at   *
040200*           all is not something this run can create on its own. *
040300*****************************************************************
040400*
040500 bb040-Do-Expense        section.
040600*********************************
040700*
040800     perform  cc020-Find-Att-Row thru cc020-Exit.
040900     if       not Ws-Row-Was-Found
041000              display  AT006 " " Pt-Emp-Id " " Pt-Date
041100              add      1 to Wc-Rejected
041200     else
041300         if   Pt-Expenses < zero
041400              display  AT007 " " Pt-Emp-Id " " Pt-Date
041500              add      1 to Wc-Rejected
041600         else
041700              move     Pt-Expenses  to Wat-Expenses (Wat-Match-Sub)
041800              move     Pt-Comments  to Wat-Comments (Wat-Match-Sub)
041900              add      1 to Wc-Posted
042000         end-if
042100     end-if.
042200*
042300 bb040-Exit.  exit section.
042400*
042500*****************************************************************
042600*   cc020 - Find the table row for Pt-Emp-Id/Pt-Date, if any.    *
042700*           Leaves Wat-Match-Sub pointing at the row found, or   *
042800*           at Wat-Count + 1 (the next free slot) if not.        *
042900*****************************************************************
043000*
043100 cc020-Find-Att-Row      section.
043200*********************************
043300*
043400     move     "N" to Ws-Found-Row.
043500     move     1   to WS-Sub.
043600     perform  cc021-Check-One-Row thru cc021-Exit
043700              varying WS-Sub from 1 by 1
043800              until WS-Sub > Wat-Count or Ws-Row-Was-Found.
043900     if       Ws-Row-Was-Found
044000              move     WS-Sub to Wat-Match-Sub
044100     end-if.
044200*
044300 cc020-Exit.  exit section.
044400*
044500 cc021-Check-One-Row     section.
044600*********************************
044700*
044800     if       Wat-Emp-Id (WS-Sub) = Pt-Emp-Id
044900           and Wat-Date (WS-Sub)  = Pt-Date
045000              move     "Y" to Ws-Found-Row
045100     end-if.
045200*
045300 cc021-Exit.  exit section.
045400*
045500*****************************************************************
045600*   cc025 - A new employee-day.  The file is kept in ascending    *
045700*           Emp-Id/Date order (sort merge programs downstream     *
045800*           read it that way), so a new row is not just tacked    *
045900*           on the end - cc026 finds where it belongs and cc027   *
046000*           opens up the slot by shifting the tail of the table   *
046100*           up one place, the same trick At025's dd055/dd056 use.*
046200*****************************************************************
046300*
046400 cc025-Add-New-Row       section.
046500*********************************
046600*
046700     if       Wat-Count < 900
046800              perform  cc026-Find-Insert-Slot thru cc026-Exit
046900              perform  cc027-Shift-One-Slot-Up thru cc027-Exit
047000                       varying WS-Sub from Wat-Count by -1
047100                       until WS-Sub < WS-Ins-Sub
047200              add      1 to Wat-Count
047300              move     WS-Ins-Sub to Wat-Match-Sub
047400              move     Pt-Emp-Id to Wat-Emp-Id (Wat-Match-Sub)
047500              move     Pt-Date   to Wat-Date (Wat-Match-Sub)
047600              move     zero      to Wat-Check-In (Wat-Match-Sub)
047700              move     zero      to Wat-Check-Out (Wat-Match-Sub)
047800              move     zero      to Wat-Work-Minutes (Wat-Match-Sub)
047900              move     zero      to Wat-Overtime-Min (Wat-Match-Sub)
048000              move     zero      to Wat-Expenses (Wat-Match-Sub)
048100              move     "W"       to Wat-Day-Type (Wat-Match-Sub)
048200              move     "N"       to Wat-Late-Flag (Wat-Match-Sub)
048300              move     spaces    to Wat-Comments (Wat-Match-Sub)
048400     else
048500              display  AT008 " " Pt-Emp-Id " " Pt-Date
048600              add      1 to Wc-Rejected
048700     end-if.
048800*
048900 cc025-Exit.  exit section.
049000*
049100*****************************************************************
049200*   cc026 - Walk the table from the front, stop at the first row *
049300*           that sorts after the new Emp-Id/Date - that is where *
049400*           the new row belongs.  Falls through to Wat-Count + 1 *
049500*           (append) when nothing sorts after it.                 *
049600*****************************************************************
049700*
049800 cc026-Find-Insert-Slot  section.
049900*********************************
050000*
050100     move     "N" to Ws-Found-Slot.
050200     perform  cc028-Test-One-Slot thru cc028-Exit
050300              varying WS-Ins-Sub from 1 by 1
050400              until WS-Ins-Sub > Wat-Count or Ws-Slot-Was-Found.
050500*
050600 cc026-Exit.  exit section.
050700*
050800 cc028-Test-One-Slot     section.
050900*********************************
051000*
051100     if       Wat-Emp-Id (WS-Ins-Sub) > Pt-Emp-Id
051200           or (Wat-Emp-Id (WS-Ins-Sub) = Pt-Emp-Id
051300           and Wat-Date (WS-Ins-Sub)   > Pt-Date)
051400              move     "Y" to Ws-Found-Slot
051500     end-if.
051600*
051700 cc028-Exit.  exit section.
051800*
051900 cc027-Shift-One-Slot-Up section.
052000*********************************
052100*
052200     move     Wat-Entry (WS-Sub) to Wat-Entry (WS-Sub + 1).
052300*
052400 cc027-Exit.  exit section.
052500*
052600*****************************************************************
052700*   cc040 - Late flag is decided at check-in time, per At020's   *
052800*           rule if the admin later edits the check-in the flag  *
052900*           is re-decided there too - see at020's bb140.          *
053000*****************************************************************
053100*
053200 cc040-Test-Late         section.
053300*********************************
053400*
053500     call     "at025" using AT25-WS.
053600     move     At25-Late-Flag to Wat-Late-Flag (Wat-Match-Sub).
053700*
053800 cc040-Exit.  exit section.
053900*
054000*****************************************************************
054100*   cc030 - Rewrite the whole Attendance file from the table -   *
054200*           the only way a sequential file can be updated when   *
054300*           any row in it may have changed.                       *
054400*****************************************************************
054500*
054600 cc030-Rewrite-Attendance  section.
054700************************************
054800*
054900     open     output AT-Attendance-File.
055000     move     1 to WS-Sub.
055100     perform  cc031-Write-One-Row thru cc031-Exit
055200              varying WS-Sub from 1 by 1
055300              until WS-Sub > Wat-Count.
055400     close    AT-Attendance-File.
055500*
055600 cc030-Exit.  exit section.
055700*
055800 cc031-Write-One-Row     section.
055900*********************************
056000*
056100     move     Wat-Emp-Id (WS-Sub)       to Att-Emp-Id.
056200     move     Wat-Date (WS-Sub)         to Att-Date.
056300     move     Wat-Check-In (WS-Sub)     to Att-Check-In.
056400     move     Wat-Check-Out (WS-Sub)    to Att-Check-Out.
056500     move     Wat-Work-Minutes (WS-Sub) to Att-Work-Minutes.
056600     move     Wat-Overtime-Min (WS-Sub) to Att-Overtime-Min.
056700     move     Wat-Expenses (WS-Sub)     to Att-Expenses.
056800     move     Wat-Day-Type (WS-Sub)     to Att-Day-Type.
056900     move     Wat-Late-Flag (WS-Sub)    to Att-Late-Flag.
057000     move     Wat-Comments (WS-Sub)     to Att-Comments.
057100     write    AT-Attendance-Record.
057200*
057300 cc031-Exit.  exit section.
