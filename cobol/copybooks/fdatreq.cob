000100*        Fd For the Report Request File.
000200*
000300* 20/02/26 vbc - Created.
000400*
000500 fd  AT-Request-File.
000600 copy "atreq.cob".
