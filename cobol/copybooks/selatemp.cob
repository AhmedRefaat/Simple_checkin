000100*        Select For the Employee Master File.
000200*
000300* 02/12/25 vbc - Created.
000400*
000500     select  AT-Employee-File assign      "ATEMPL"
000600                               organization sequential
000700                               status       AT-Emp-Status.
