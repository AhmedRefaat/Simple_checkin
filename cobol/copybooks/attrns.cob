000100*****************************************
000200*                                        *
000300*  Record Definition For the Check-In / *
000400*    Check-Out Posting Transaction File *
000500*     No key - read in date order       *
000600*****************************************
000700*  File size 89 bytes approx.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 08/12/25 vbc - Created.
001200* 16/12/25 vbc - Pt-Comments added, was missing, expense postings need it.
001300*
001400 01  AT-Posting-Trans-Record.
001500*        Pt-Action - I check-in, O check-out, E expense/comment update.
001600     03  Pt-Action             pic x.
001700         88  Pt-Is-Checkin            value "I".
001800         88  Pt-Is-Checkout           value "O".
001900         88  Pt-Is-Expense            value "E".
002000     03  Pt-Emp-Id             pic 9(5)    comp.
002100     03  Pt-Date               pic 9(8)    comp.
002200     03  Pt-Time               pic 9(4).
002300     03  Pt-Expenses           pic 9(5)v99 comp-3.
002400     03  Pt-Comments           pic x(60).
002500     03  filler                pic x(4).
