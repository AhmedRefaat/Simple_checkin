000100*        Fd For the Employee Master File.
000200*
000300* 02/12/25 vbc - Created.
000400*
000500 fd  AT-Employee-File.
000600 copy "atemp.cob".
