000100*        Select For the Report Request File.
000200*
000300* 20/02/26 vbc - Created.
000400*
000500     select  AT-Request-File assign      "ATREQN"
000600                              organization sequential
000700                              status       AT-Req-Status.
