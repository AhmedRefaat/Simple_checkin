000100*****************************************
000200*                                        *
000300*  Working Storage For Attendance       *
000400*   Work-Day Parameters (was Py Param1) *
000500*                                        *
000600*  Shop-wide tunables, COPYd into every *
000700*  program that needs the work-day      *
000800*  rules rather than held on a file -   *
000900*  only ever changed by a recompile.    *
001000*****************************************
001100*
001200* 06/12/25 vbc - Created.
001300* 20/12/25 vbc - Added Atc-Max-Employees after the 16th emp was rejected
001400*                silently on site - now AT020 reports it, see SY-Msgs.
001500*
001600 01  AT-Work-Constants.
001700     03  Atc-Work-Start        pic 9(4)     value 0900.
001800     03  Atc-Work-End          pic 9(4)     value 1700.
001900     03  Atc-Late-After        pic 9(4)     value 0930.
002000     03  Atc-Std-Day-Mins      pic 9(4)     value 0480.
002100*        Atc-Weekend-Dow - day of week number, 1=Sunday ... 6=Friday.
002200     03  Atc-Weekend-Dow       pic 9        value 6.
002300     03  Atc-Prev-Mth-Cutoff   pic 99       value 08.
002400     03  Atc-Prev-Mth-Days     pic 99       value 05.
002500     03  Atc-Dflt-Vac-Days     pic 9(3)     value 021.
002600     03  Atc-Max-Employees     pic 99       value 15.
002700*        Validation limits used by AT020's Ee0nn- checks below.
002800     03  Atc-Max-Overtime-Min  pic 9(4)     value 0720.
002900     03  Atc-Max-Minute-Cost   pic 9(6)v99  value 1000.00.
003000     03  Atc-Max-Vacation-Days pic 9(3)     value 060.
003100     03  Atc-Min-Year          pic 9(4)     value 2020.
003200     03  Atc-Max-Year          pic 9(4)     value 2100.
003300     03  filler                pic x(4).
