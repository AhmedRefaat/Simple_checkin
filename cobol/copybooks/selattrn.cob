000100*        Select For the Check-In / Check-Out Posting Trans File.
000200*
000300* 08/12/25 vbc - Created.
000400*
000500     select  AT-Posting-Trans-File assign      "ATTRNS"
000600                                    organization sequential
000700                                    status       AT-Pt-Status.
