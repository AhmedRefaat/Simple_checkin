000100*        Fd For the Monthly Summary File.
000200*
000300* 04/12/25 vbc - Created.
000400*
000500 fd  AT-Summary-File.
000600 copy "atsum.cob".
