000100*****************************************
000200*                                        *
000300*  Record Definition For the Employee   *
000400*           Master File                 *
000500*     Uses Emp-Id as key                *
000600*****************************************
000700*  File size 56 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 02/12/25 vbc - Created.
001200* 09/12/25 vbc - Emp-Join-Date split view added for age/service reports.
001300* 14/01/26 vbc - Emp-Minute-Cost chgd to comp-3, was display, 2 dp EGP.
001400*
001500 01  AT-Employee-Record.
001600     03  Emp-Id                pic 9(5)    comp.
001700     03  Emp-Name              pic x(30).
001800*        Emp-Role - E = Employee, A = Admin.
001900     03  Emp-Role              pic x.
002000         88  Emp-Is-Admin             value "A".
002100         88  Emp-Is-Worker            value "E".
002200*        Emp-Minute-Cost - EGP per worked minute.
002300     03  Emp-Minute-Cost       pic s9(4)v99  comp-3.
002400*        Emp-Vacation-Days - annual allowance, default 21.
002500     03  Emp-Vacation-Days     pic 9(3).
002600*        Emp-Join-Date - ccyymmdd.
002700     03  Emp-Join-Date         pic 9(8)    comp.
002800     03  Emp-Join-Date-X redefines Emp-Join-Date.
002900         05  Emp-Join-CCYY     pic 9(4).
003000         05  Emp-Join-MM       pic 9(2).
003100         05  Emp-Join-DD       pic 9(2).
003200*        Emp-Active - Y or N.
003300     03  Emp-Active            pic x.
003400         88  Emp-Is-Active            value "Y".
003500     03  filler                pic x(2).
