000100*****************************************
000200*                                        *
000300*  Record Definition For the Employee   *
000400*        Attendance File                *
000500*    Uses Att-Emp-Id + Att-Date as key  *
000600*****************************************
000700*  File size 98 bytes approx.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 03/12/25 vbc - Created.
001200* 11/12/25 vbc - Att-Overtime-Min moved to comp-3, admin only, can go -ve.
001300* 19/12/25 vbc - Att-Comments widened 40 to 60 on user request.
001400*
001500 01  AT-Attendance-Record.
001600     03  Att-Emp-Id            pic 9(5)    comp.
001700     03  Att-Date              pic 9(8)    comp.
001800     03  Att-Date-X redefines Att-Date.
001900         05  Att-Date-CCYY     pic 9(4).
002000         05  Att-Date-MM       pic 9(2).
002100         05  Att-Date-DD       pic 9(2).
002200*        Att-Check-In/Out - hhmm, 0000 = not (yet) recorded.
002300     03  Att-Check-In          pic 9(4).
002400     03  Att-Check-Out         pic 9(4).
002500     03  Att-Work-Minutes      pic 9(4).
002600*        Att-Overtime-Min - admin set only, never derived from clock.
002700     03  Att-Overtime-Min      pic s9(4)   comp-3.
002800     03  Att-Expenses          pic 9(5)v99 comp-3.
002900*        Att-Day-Type - W work, H holiday, V vacation, S sick, A absence.
003000     03  Att-Day-Type          pic x.
003100         88  Att-Is-Working           value "W".
003200         88  Att-Is-Holiday           value "H".
003300         88  Att-Is-Vacation          value "V".
003400         88  Att-Is-Sick              value "S".
003500         88  Att-Is-Absence           value "A".
003600     03  Att-Late-Flag         pic x.
003700         88  Att-Is-Late              value "Y".
003800     03  Att-Comments          pic x(60).
003900     03  filler                pic x.
