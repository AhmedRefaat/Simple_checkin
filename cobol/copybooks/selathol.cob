000100*        Select For the Holiday File.
000200*
000300* 05/12/25 vbc - Created.
000400*
000500     select  AT-Holiday-File assign      "ATHOLD"
000600                              organization sequential
000700                              status       AT-Hol-Status.
