000100*****************************************
000200*                                        *
000300*  Record Definition For the Employee   *
000400*      Monthly Summary File             *
000500*  Uses Sum-Emp-Id+Year+Month as key    *
000600*****************************************
000700*  File size 50 bytes approx.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 vbc - Created.
001200* 15/12/25 vbc - Split Sum-Work-Mins out of total minutes for print, see
001300*                cc050 in at090 for the hours/mins split.
001400* 02/01/26 vbc - Sum-Bonus confirmed signed, admin may claw back an
001500*                earlier over-payment.
001600*
001700 01  AT-Summary-Record.
001800     03  Sum-Emp-Id            pic 9(5)    comp.
001900     03  Sum-Year              pic 9(4)    comp.
002000     03  Sum-Month             pic 9(2)    comp.
002100*        Sum-Work-Days - incl vacation/sick days credited as worked.
002200     03  Sum-Work-Days         pic 9(3).
002300     03  Sum-Absence-Days      pic 9(3).
002400*        Sum-Work-Hours/Mins - whole hours + residual mins of worked time.
002500     03  Sum-Work-Hours        pic 9(4).
002600     03  Sum-Work-Mins         pic 9(2).
002700     03  Sum-Overtime-Min      pic s9(5)   comp-3.
002800*        Sum-Bonus - admin set only, preserved across summary rebuilds.
002900     03  Sum-Bonus             pic s9(7)v99 comp-3.
003000     03  Sum-Salary            pic s9(9)v99 comp-3.
003100     03  filler                pic x(2).
