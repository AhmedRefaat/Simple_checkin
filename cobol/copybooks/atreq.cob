000100*****************************************
000200*                                        *
000300* Record Definition For the Report     *
000400*    Request File - one card per       *
000500*    report wanted this run            *
000600*****************************************
000700* File size 12 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 20/02/26 vbc - Created, AT030/AT040 were reading Emp-Id/Year/Month off
001200*                the command line, no way to batch a run of reports.
001300*
001400 01  AT-Request-Record.
001500*        Req-Report - M monthly (one emp), S sweep (all active emps),
001600*                      H full-history (one emp).
001700     03  Req-Report            pic x.
001800         88  Req-Is-Monthly           value "M".
001900         88  Req-Is-Sweep             value "S".
002000         88  Req-Is-History           value "H".
002100*        Req-Emp-Id - ignored for a Sweep request.
002200     03  Req-Emp-Id            pic 9(5)    comp.
002300*        Req-Year/Req-Month - ignored for a History request.
002400     03  Req-Year              pic 9(4)    comp.
002500     03  Req-Month             pic 9(2)    comp.
002600     03  filler                pic x.
