000100*        Fd For the Check-In / Check-Out Posting Trans File.
000200*
000300* 08/12/25 vbc - Created.
000400*
000500 fd  AT-Posting-Trans-File.
000600 copy "attrns.cob".
