000100*        Fd For the Admin Adjustment Transaction File.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 fd  AT-Admin-Trans-File.
000600 copy "adtrns.cob".
