000100*        Select For the Attendance File.
000200*
000300* 03/12/25 vbc - Created.
000400*
000500     select  AT-Attendance-File assign      "ATATTN"
000600                                 organization sequential
000700                                 status       AT-Att-Status.
