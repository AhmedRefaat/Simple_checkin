000100*        Select For the Attendance Print File - 132 col Landscape.
000200*
000300* 10/12/25 vbc - Created.
000400*
000500     select  AT-Print-File    assign      "ATPRNT"
000600                               organization line sequential
000700                               status       AT-Prn-Status.
