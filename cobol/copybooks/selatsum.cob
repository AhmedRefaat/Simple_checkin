000100*        Select For the Monthly Summary File.
000200*
000300* 04/12/25 vbc - Created.
000400*
000500     select  AT-Summary-File assign      "ATSUMM"
000600                              organization sequential
000700                              status       AT-Sum-Status.
