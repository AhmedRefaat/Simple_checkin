000100*****************************************
000200*                                        *
000300*  Linkage For the Calculation Engine  *
000400*   (At025) - one shared block, only   *
000500*   the fields the function code uses  *
000600*   are set on the way in/out.         *
000700*****************************************
000800*
000900* 12/03/84 af  - Created.
001000* 14/11/96 mjk - At25-Found-Dates/At25-Hol-Dates widened for the
001100*                Last-N-Working-Days routine, see At025 change log.
001200*
001300 01  AT25-WS.
001400*        At25-Function - Td time-diff, Lt late-test, Ms split-mins,
001500*                         Wd work-days-in-month, Ln last-n-working,
001600*                         Sl salary.
001700     03  At25-Function         pic xx.
001800         88  At25-Fn-Time-Diff        value "TD".
001900         88  At25-Fn-Late-Test        value "LT".
002000         88  At25-Fn-Split-Mins       value "MS".
002100         88  At25-Fn-Work-Days        value "WD".
002200         88  At25-Fn-Last-N           value "LN".
002300         88  At25-Fn-Salary           value "SL".
002400     03  At25-Check-In         pic 9(4).
002500     03  At25-Check-Out        pic 9(4).
002600     03  At25-Work-Minutes     pic 9(4).
002700     03  At25-Late-Flag        pic x.
002800     03  At25-Total-Minutes    pic s9(7)     comp-3.
002900     03  At25-Split-Sign       pic x.
003000     03  At25-Split-Hours     pic 9(5).
003100     03  At25-Split-Mins      pic 99.
003200     03  At25-Year             pic 9(4)      comp.
003300     03  At25-Month            pic 99        comp.
003400     03  At25-Ref-Date         pic 9(8)      comp.
003500     03  At25-Need-N           pic 99        comp.
003600     03  At25-Work-Days-Count  pic 999       comp.
003700     03  At25-Found-N          pic 99        comp.
003800     03  At25-Found-Dates      pic 9(8)      comp  occurs 31.
003900     03  At25-Hol-Count        pic 999       comp.
004000     03  At25-Hol-Dates        pic 9(8)      comp  occurs 500.
004100     03  At25-Minute-Cost      pic s9(4)v99  comp-3.
004200     03  At25-Expenses         pic s9(7)v99  comp-3.
004300     03  At25-Overtime-Min     pic s9(5)     comp-3.
004400     03  At25-Bonus            pic s9(7)v99  comp-3.
004500     03  At25-Base-Salary      pic s9(9)v99  comp-3.
004600     03  At25-Total-Salary     pic s9(9)v99  comp-3.
004700     03  filler                pic x(4).
