000100*        Select For the Admin Adjustment Transaction File.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500     select  AT-Admin-Trans-File assign      "ADTRNS"
000600                                  organization sequential
000700                                  status       AT-Ad-Status.
