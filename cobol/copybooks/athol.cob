000100*****************************************
000200*                                        *
000300*  Record Definition For the Public /   *
000400*     Company Holiday File              *
000500*     Uses Hol-Date as key              *
000600*****************************************
000700*  File size 40 bytes approx.
000800*
000900* 05/12/25 vbc - Created.
001000*
001100 01  AT-Holiday-Record.
001200     03  Hol-Date              pic 9(8)    comp.
001300     03  Hol-Date-X redefines Hol-Date.
001400         05  Hol-Date-CCYY     pic 9(4).
001500         05  Hol-Date-MM       pic 9(2).
001600         05  Hol-Date-DD       pic 9(2).
001700     03  Hol-Name              pic x(30).
001800*        Hol-Type - P public, C company.
001900     03  Hol-Type              pic x.
002000         88  Hol-Is-Public            value "P".
002100         88  Hol-Is-Company           value "C".
002200     03  filler                pic x.
