000100*****************************************
000200*                                        *
000300*  Record Definition For the Admin      *
000400*    Adjustment Transaction File        *
000500*     No key - processed in file order  *
000600*****************************************
000700*  File size 84 bytes approx.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 09/12/25 vbc - Created.
001200* 22/12/25 vbc - Ad-Holiday-Name widened 24 to 30 to match Hol-Name.
001300* 03/02/26 vbc - Added Ad-Vacation-Days, forgot it first time round !
001400*
001500*        Ad-Trans-Code - see AT020 bb000 for the full dispatch table:
001600*          OT Set-Overtime        SB Set-Bonus
001700*          DT Change-Day-Type     CT Update-Check-Times
001800*          CR Create-Record       DL Delete-Record
001900*          AH Add-Holiday         RH Remove-Holiday
002000*          MC Set-Minute-Cost     VD Set-Vacation-Days
002100*
002200 01  AT-Admin-Trans-Record.
002300     03  Ad-Trans-Code         pic xx.
002400     03  Ad-Emp-Id             pic 9(5)    comp.
002500     03  Ad-Date               pic 9(8)    comp.
002600     03  Ad-Year               pic 9(4)    comp.
002700     03  Ad-Month              pic 9(2)    comp.
002800     03  Ad-Overtime-Min       pic s9(4)   comp-3.
002900     03  Ad-Bonus-Amt          pic s9(7)v99 comp-3.
003000     03  Ad-Day-Type           pic x.
003100*        Ad-Check-In/Out - 0000 or spaces = field not supplied on trans.
003200     03  Ad-Check-In           pic 9(4).
003300     03  Ad-Check-Out          pic 9(4).
003400     03  Ad-Holiday-Name       pic x(30).
003500     03  Ad-Holiday-Type       pic x.
003600     03  Ad-Minute-Cost        pic s9(4)v99 comp-3.
003700     03  Ad-Vacation-Days      pic 9(3).
003800     03  filler                pic x(4).
