000100*        Fd For the Attendance File.
000200*
000300* 03/12/25 vbc - Created.
000400*
000500 fd  AT-Attendance-File.
000600 copy "atatt.cob".
