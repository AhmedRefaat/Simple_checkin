000100*****************************************
000200*                                        *
000300*  Linkage For the Summary Builder     *
000400*   (At090) - caller sets Emp-Id/Year/ *
000500*   Month, At090 does all the I-O and  *
000600*   returns a status byte only.        *
000700*****************************************
000800*
000900* 15/12/25 vbc - Created.
001000* 09/08/26 vbc - Added At90-Bonus-Flag/At90-New-Bonus so SB can
001100*                pass a bonus straight through to cc040/cc050
001200*                instead of the on-disk figure, same call as
001300*                every other admin rebuild.
001400*
001500 01  AT90-WS.
001600     03  At90-Emp-Id           pic 9(5)    comp.
001700     03  At90-Year             pic 9(4)    comp.
001800     03  At90-Month            pic 99      comp.
001900*        At90-Status - Y built ok, N employee/month not found.
002000     03  At90-Status           pic x.
002100         88  At90-Ok                  value "Y".
002200         88  At90-Failed              value "N".
002300*        At90-Bonus-Flag - Y means At90-New-Bonus overrides
002400*        whatever is already on the Summary file for this
002500*        employee/month; set by SB only, N on every other call.
002600     03  At90-Bonus-Flag       pic x        value "N".
002700         88  At90-Has-New-Bonus       value "Y".
002800     03  At90-New-Bonus        pic s9(7)v99 comp-3.
002900     03  filler                pic x(2).
